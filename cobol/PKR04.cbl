000100***************************************************************
000200* PKR04 - SIMULACION MONTE CARLO DE LA EVOLUCION DE LA BANCA.  *
000300*                                                                *
000400* PARA CADA CIEGA Y CADA HORIZONTE DE MANOS (500, 1000, 2500,   *
000500* 5000 Y 10000) SIMULA N CAMINOS INDEPENDIENTES DE BANCA COMO   *
000600* UN PASEO ALEATORIO CON DERIVA, Y CALCULA EL RIESGO DE RUINA,  *
000700* LAS PROBABILIDADES DE CAIDA MAXIMA Y LAS ESTADISTICAS DE      *
000800* BANCA FINAL. LOS NUMEROS ALEATORIOS SALEN DE UN GENERADOR     *
000900* CONGRUENCIAL LINEAL CON SEMILLA FIJA PARA QUE EL ESTUDIO SEA  *
001000* REPRODUCIBLE DE UNA EJECUCION A OTRA. INCLUYE LA AYUDA DE     *
001100* BANCA MINIMA REQUERIDA, QUE SE MUESTRA POR CONSOLA.           *
001200*                                                                *
001300* HISTORIAL DE MODIFICACIONES                                   *
001400* -------------------------------------------------------------- *
001500* 30/07/93 MRZ ALTA INICIAL. GENERADOR CONGRUENCIAL LINEAL      *
001600*              (ESTANDAR MINIMO, A=16807, M=2147483647) Y       *
001700*              TRANSFORMACION A NORMAL POR IRWIN-HALL (12       *
001800*              UNIFORMES MENOS 6).                              *
001900* 14/01/94 MRZ SE ANADEN LAS 4 PROBABILIDADES DE CAIDA MAXIMA   *
002000*              (10, 20, 30 Y 50 BB), PETICION DEL DESK.         *
002100* 22/11/96 MRZ SE ANADEN LOS PERCENTILES 10 Y 90 DE LA BANCA    *
002200*              FINAL POR EL METODO DE RANGO MAS CERCANO.        *
002300* 17/11/98 ASR REVISION Y2K. SIN CAMPOS DE FECHA EN ESTE PASO.  *
002400* 12/06/01 LPM NUMERO DE SIMULACIONES POR DEFECTO A 10.000      *
002500*              SEGUN PETICION RG-0142. SE RECIBE POR LINKAGE.   *
002600* 08/10/03 LPM REVISION GENERAL PARA EL MANUAL DE OPERACION     *
002700*              (OP-2003-11). SIN CAMBIOS DE LOGICA.             *
002800***************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID. PKR04.
003100 AUTHOR. M RUIZ ZAPATA.
003200 INSTALLATION. UNIZARBANK CPD - DESK DE ANALISIS DE RIESGO.
003300 DATE-WRITTEN. 07/30/1993.
003400 DATE-COMPILED.
003500 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT F-ESTIMACIONES ASSIGN TO STKEST
004500     ORGANIZATION IS LINE SEQUENTIAL
004600     FILE STATUS IS FST.
004700
004800     SELECT F-SIMULACIONES ASSIGN TO SIMRES
004900     ORGANIZATION IS LINE SEQUENTIAL
005000     FILE STATUS IS FSI.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD F-ESTIMACIONES
005500     LABEL RECORD STANDARD.
005600 01 ESTIMACION-REG.
005700     02 EST-STAKE-TEXT          PIC X(08).
005800     02 EST-N-SESSIONS          PIC 9(04).
005900     02 EST-TOTAL-HANDS         PIC 9(07).
006000     02 EST-TOTAL-HOURS         PIC 9(05)V9.
006100     02 EST-AVG-SESSION-HOURS   PIC 9(02)V9(2).
006200     02 EST-MU-BB-HAND          PIC S9(02)V9(6).
006300     02 EST-MU-BB-CI-LOWER      PIC S9(02)V9(6).
006400     02 EST-MU-BB-CI-UPPER      PIC S9(02)V9(6).
006500     02 EST-MU-USD-HAND         PIC S9(04)V9(4).
006600     02 EST-MU-USD-CI-LOWER     PIC S9(04)V9(4).
006700     02 EST-MU-USD-CI-UPPER     PIC S9(04)V9(4).
006800     02 EST-SIGMA2-BB-HAND      PIC 9(03)V9(6).
006900     02 EST-SIGMA2-USD-HAND     PIC 9(07)V9(4).
007000     02 EST-BB-PER-HOUR         PIC S9(03)V9(4).
007100     02 EST-HOURLY-RATE-USD     PIC S9(05)V99.
007200     02 EST-TOTAL-BB-WON        PIC S9(07)V99.
007300     02 EST-TOTAL-USD-WON       PIC S9(07)V99.
007400     02 FILLER                  PIC X(10).
007500
007600 FD F-SIMULACIONES
007700     LABEL RECORD STANDARD.
007800 01 SIMULACION-REG.
007900     02 SIM-STAKE-TEXT          PIC X(08).
008000     02 SIM-MU                  PIC S9(02)V9(6).
008100     02 SIM-SIGMA               PIC 9(02)V9(6).
008200     02 SIM-HORIZON-HANDS       PIC 9(05).
008300     02 SIM-RISK-OF-RUIN        PIC 9V9(4).
008400     02 SIM-FINAL-MEAN          PIC S9(07)V99.
008500     02 SIM-FINAL-STD           PIC 9(07)V99.
008600     02 SIM-FINAL-P10           PIC S9(07)V99.
008700     02 SIM-FINAL-P90           PIC S9(07)V99.
008800     02 SIM-DD-PROB OCCURS 4 TIMES PIC 9V9(4).
008900     02 FILLER                  PIC X(08).
009000
009100 WORKING-STORAGE SECTION.
009200 77 FST                        PIC X(02).
009300 77 FSI                        PIC X(02).
009400
009500 01 WS-CONFIG-SIMULACION.
009600     05 WS-N-SIMULACIONES      PIC 9(06) COMP.
009700     05 WS-BANCA-INICIAL-BB    PIC 9(07) COMP.
009750     05 FILLER                  PIC X(04).
009800
009900 01 WS-TABLA-HORIZONTES.
010000     05 WS-HORIZONTE-HANDS OCCURS 5 TIMES PIC 9(05) COMP.
010100 01 WS-HORIZONTES-FLAT REDEFINES WS-TABLA-HORIZONTES.
010200     05 FILLER                  PIC X(10).
010300
010400 01 WS-TABLA-UMBRALES-DD.
010500     05 WS-UMBRAL-DD-BB OCCURS 4 TIMES PIC 9(02) COMP.
010600 01 WS-UMBRALES-DD-FLAT REDEFINES WS-TABLA-UMBRALES-DD.
010700     05 FILLER                  PIC X(04).
010800
010900 01 WS-INDICES.
011000     05 WS-IDX-HORIZONTE        PIC 9(02) COMP VALUE ZERO.
011100     05 WS-IDX-PATH             PIC 9(06) COMP VALUE ZERO.
011200     05 WS-IDX-MANO             PIC 9(06) COMP VALUE ZERO.
011300     05 WS-HORIZONTE-ACTUAL     PIC 9(05) COMP VALUE ZERO.
011400     05 FILLER                  PIC X(02).
011500
011600* GENERADOR CONGRUENCIAL LINEAL (ESTANDAR MINIMO DE PARK-MILLER)
011700* CON SEMILLA FIJA PARA QUE LA SIMULACION SEA REPRODUCIBLE.
011800 01 WS-GENERADOR.
011900     05 WS-LCG-SEMILLA          PIC 9(10) COMP VALUE 42.
012000     05 WS-LCG-PRODUCTO         PIC 9(14) COMP VALUE ZERO.
012100     05 WS-LCG-COCIENTE         PIC 9(10) COMP VALUE ZERO.
012200     05 WS-UNIFORME             PIC 9V9(8) VALUE ZERO.
012300     05 WS-SUMA-UNIFORMES       PIC 9(02)V9(8) VALUE ZERO.
012400     05 WS-NORMAL               PIC S9(02)V9(8) VALUE ZERO.
012500 01 WS-GENERADOR-R REDEFINES WS-GENERADOR.
012600     05 FILLER                  PIC X(38).
012700
012800* CAMPOS DE TRABAJO POR CAMINO SIMULADO.
012900 01 WS-CAMINO.
013000     05 WS-MU-CIEGA             PIC S9(02)V9(6) VALUE ZERO.
013100     05 WS-SIGMA2-CIEGA         PIC 9(03)V9(6) VALUE ZERO.
013200     05 WS-SIGMA-CIEGA          PIC 9(03)V9(6) VALUE ZERO.
013300     05 WS-BANKROLL-ACTUAL      PIC S9(07)V99 COMP VALUE ZERO.
013400     05 WS-BANKROLL-MIN         PIC S9(07)V99 COMP VALUE ZERO.
013500     05 WS-BANKROLL-MAX         PIC S9(07)V99 COMP VALUE ZERO.
013600     05 WS-CAIDA-ACTUAL         PIC S9(07)V99 COMP VALUE ZERO.
013700     05 WS-CAIDA-MAXIMA         PIC S9(07)V99 COMP VALUE ZERO.
013800     05 WS-RENDIMIENTO-MANO     PIC S9(07)V99 COMP VALUE ZERO.
013850     05 FILLER                  PIC X(04).
013900
014000* ACUMULADORES POR CIEGA Y HORIZONTE.
014100 01 WS-ACUM-HORIZONTE.
014200     05 WS-CONT-RUINA           PIC 9(06) COMP VALUE ZERO.
014300     05 WS-CONT-DD-10           PIC 9(06) COMP VALUE ZERO.
014400     05 WS-CONT-DD-20           PIC 9(06) COMP VALUE ZERO.
014500     05 WS-CONT-DD-30           PIC 9(06) COMP VALUE ZERO.
014600     05 WS-CONT-DD-50           PIC 9(06) COMP VALUE ZERO.
014700     05 WS-SUMA-FINALES         PIC S9(11)V99 COMP VALUE ZERO.
014800     05 WS-SUMACUAD-FINALES     PIC S9(15)V99 COMP VALUE ZERO.
014900     05 WS-MEDIA-FINAL          PIC S9(07)V99 VALUE ZERO.
015000     05 WS-VARIANZA-FINAL       PIC S9(11)V99 VALUE ZERO.
015050     05 FILLER                  PIC X(04).
015100
015200* TABLA DE BANCAS FINALES DE CADA CAMINO, PARA ORDENAR Y SACAR
015300* LOS PERCENTILES 10 Y 90.
015400 01 WS-TABLA-FINALES.
015500     05 WS-FINAL-PATH OCCURS 10000 TIMES PIC S9(07)V99 COMP.
015550     05 FILLER                  PIC X(04).
015600
015700 01 WS-ORDENACION.
015800     05 WS-PASADA-BURBUJA       PIC 9(06) COMP VALUE ZERO.
015900     05 WS-POS-BURBUJA          PIC 9(06) COMP VALUE ZERO.
016000     05 WS-TEMP-BURBUJA         PIC S9(07)V99 COMP VALUE ZERO.
016100     05 WS-IDX-P10              PIC 9(06) COMP VALUE ZERO.
016200     05 WS-IDX-P90              PIC 9(06) COMP VALUE ZERO.
016250     05 FILLER                  PIC X(04).
016300
016400* SUBRUTINA DE RAIZ CUADRADA POR NEWTON-RAPHSON (VER PKR03 PARA
016500* EL MISMO METODO, REPETIDO AQUI PORQUE ESTE COMPILADOR NO USA
016600* COPY).
016700 01 WS-RAIZ-TRABAJO.
016800     05 WS-RAIZ-ENTRADA         PIC S9(09)V9(6) VALUE ZERO.
016900     05 WS-RAIZ-RESULTADO       PIC S9(09)V9(6) VALUE ZERO.
017000     05 WS-RAIZ-ANTERIOR        PIC S9(09)V9(6) VALUE ZERO.
017100     05 WS-RAIZ-ITERACION       PIC 9(02) COMP VALUE ZERO.
017150     05 FILLER                  PIC X(02).
017200
017300* AYUDA B15 - BANCA MINIMA REQUERIDA (SOLO INFORMATIVA).
017400 01 WS-BANCA-REQUERIDA.
017500     05 WS-Z-TOLERANCIA         PIC 9V9(3) VALUE 1.645.
017600     05 WS-BANCA-MINIMA-BB      PIC 9(05) VALUE ZERO.
017700     05 WS-BUYINS-REQUERIDOS    PIC 9(03)V99 VALUE ZERO.
017750     05 FILLER                  PIC X(02).
017800
017900 LINKAGE SECTION.
018000 01 LK-N-SIMULACIONES          PIC 9(06) COMP.
018100 01 LK-BANCA-INICIAL-BB        PIC 9(07) COMP.
018200
018300 PROCEDURE DIVISION USING LK-N-SIMULACIONES LK-BANCA-INICIAL-BB.
018400 PKR04-INICIO.
018500     MOVE LK-N-SIMULACIONES TO WS-N-SIMULACIONES.
018600     MOVE LK-BANCA-INICIAL-BB TO WS-BANCA-INICIAL-BB.
018700
018800     MOVE 500   TO WS-HORIZONTE-HANDS (1).
018900     MOVE 1000  TO WS-HORIZONTE-HANDS (2).
019000     MOVE 2500  TO WS-HORIZONTE-HANDS (3).
019100     MOVE 5000  TO WS-HORIZONTE-HANDS (4).
019200     MOVE 10000 TO WS-HORIZONTE-HANDS (5).
019300
019400     MOVE 10 TO WS-UMBRAL-DD-BB (1).
019500     MOVE 20 TO WS-UMBRAL-DD-BB (2).
019600     MOVE 30 TO WS-UMBRAL-DD-BB (3).
019700     MOVE 50 TO WS-UMBRAL-DD-BB (4).
019800
019900     OPEN INPUT F-ESTIMACIONES.
020000     OPEN OUTPUT F-SIMULACIONES.
020100     IF FST NOT = "00" OR FSI NOT = "00"
020200         DISPLAY "PKR04 - ERROR AL ABRIR FICHEROS, FST=" FST
020300             " FSI=" FSI
020400         GO TO PKR04-FIN.
020500
020600     PERFORM PKR04-LEER-UNA-CIEGA THRU PKR04-LEER-UNA-CIEGA-EXIT
020700         UNTIL FST = "10".
020800
020900     CLOSE F-ESTIMACIONES F-SIMULACIONES.
021000     GO TO PKR04-FIN.
021100
021200 PKR04-LEER-UNA-CIEGA.
021300     READ F-ESTIMACIONES
021400         AT END MOVE "10" TO FST
021500         NOT AT END PERFORM PKR04-PROCESAR-CIEGA THRU
021600             PKR04-PROCESAR-CIEGA-EXIT.
021700 PKR04-LEER-UNA-CIEGA-EXIT.
021800     EXIT.
021900
022000 PKR04-PROCESAR-CIEGA.
022100     MOVE EST-MU-BB-HAND TO WS-MU-CIEGA.
022200     MOVE EST-SIGMA2-BB-HAND TO WS-SIGMA2-CIEGA.
022300     MOVE EST-SIGMA2-BB-HAND TO WS-RAIZ-ENTRADA.
022400     PERFORM PKR04-RAIZ-CUADRADA THRU PKR04-RAIZ-CUADRADA-EXIT.
022500     MOVE WS-RAIZ-RESULTADO TO WS-SIGMA-CIEGA.
022600
022700     PERFORM PKR04-PROCESAR-HORIZONTE THRU
022800         PKR04-PROCESAR-HORIZONTE-EXIT
022900         VARYING WS-IDX-HORIZONTE FROM 1 BY 1
023000         UNTIL WS-IDX-HORIZONTE > 5.
023100
023200     PERFORM PKR04-BANCA-REQUERIDA THRU PKR04-BANCA-REQUERIDA-EXIT.
023300 PKR04-PROCESAR-CIEGA-EXIT.
023400     EXIT.
023500
023600* REGLAS B9-B12 - UNA COMBINACION CIEGA X HORIZONTE.
023700 PKR04-PROCESAR-HORIZONTE.
023800     MOVE WS-HORIZONTE-HANDS (WS-IDX-HORIZONTE) TO
023900         WS-HORIZONTE-ACTUAL.
024000     MOVE ZERO TO WS-CONT-RUINA WS-CONT-DD-10 WS-CONT-DD-20
024100         WS-CONT-DD-30 WS-CONT-DD-50 WS-SUMA-FINALES
024200         WS-SUMACUAD-FINALES WS-IDX-PATH.
024300
024400     PERFORM PKR04-UNA-SIMULACION THRU PKR04-UNA-SIMULACION-EXIT
024500         WS-N-SIMULACIONES TIMES.
024600
024700     COMPUTE SIM-RISK-OF-RUIN ROUNDED =
024800         WS-CONT-RUINA / WS-N-SIMULACIONES.
024900     COMPUTE SIM-DD-PROB (1) ROUNDED =
025000         WS-CONT-DD-10 / WS-N-SIMULACIONES.
025100     COMPUTE SIM-DD-PROB (2) ROUNDED =
025200         WS-CONT-DD-20 / WS-N-SIMULACIONES.
025300     COMPUTE SIM-DD-PROB (3) ROUNDED =
025400         WS-CONT-DD-30 / WS-N-SIMULACIONES.
025500     COMPUTE SIM-DD-PROB (4) ROUNDED =
025600         WS-CONT-DD-50 / WS-N-SIMULACIONES.
025700
025800     COMPUTE WS-MEDIA-FINAL ROUNDED =
025900         WS-SUMA-FINALES / WS-N-SIMULACIONES.
026000     COMPUTE WS-VARIANZA-FINAL ROUNDED =
026100         (WS-SUMACUAD-FINALES / WS-N-SIMULACIONES) -
026200         (WS-MEDIA-FINAL * WS-MEDIA-FINAL).
026300     IF WS-VARIANZA-FINAL < ZERO
026400         MOVE ZERO TO WS-VARIANZA-FINAL.
026500     MOVE WS-VARIANZA-FINAL TO WS-RAIZ-ENTRADA.
026600     PERFORM PKR04-RAIZ-CUADRADA THRU PKR04-RAIZ-CUADRADA-EXIT.
026700
026800     PERFORM PKR04-ORDENAR-FINALES THRU
026900         PKR04-ORDENAR-FINALES-EXIT.
027000     COMPUTE WS-IDX-P10 ROUNDED =
027100         (0.10 * (WS-N-SIMULACIONES - 1)) + 1.
027200     COMPUTE WS-IDX-P90 ROUNDED =
027300         (0.90 * (WS-N-SIMULACIONES - 1)) + 1.
027400
027500     MOVE EST-STAKE-TEXT TO SIM-STAKE-TEXT.
027600     MOVE WS-MU-CIEGA TO SIM-MU.
027700     MOVE WS-SIGMA-CIEGA TO SIM-SIGMA.
027800     MOVE WS-HORIZONTE-ACTUAL TO SIM-HORIZON-HANDS.
027900     MOVE WS-MEDIA-FINAL TO SIM-FINAL-MEAN.
028000     MOVE WS-RAIZ-RESULTADO TO SIM-FINAL-STD.
028100     MOVE WS-FINAL-PATH (WS-IDX-P10) TO SIM-FINAL-P10.
028200     MOVE WS-FINAL-PATH (WS-IDX-P90) TO SIM-FINAL-P90.
028300
028400     WRITE SIMULACION-REG.
028500 PKR04-PROCESAR-HORIZONTE-EXIT.
028600     EXIT.
028700
028800* REGLA B9 - UN CAMINO SIMULADO DE WS-HORIZONTE-ACTUAL MANOS.
028900 PKR04-UNA-SIMULACION.
029000     ADD 1 TO WS-IDX-PATH.
029100     MOVE WS-BANCA-INICIAL-BB TO WS-BANKROLL-ACTUAL.
029200     MOVE WS-BANKROLL-ACTUAL TO WS-BANKROLL-MIN WS-BANKROLL-MAX.
029300     MOVE ZERO TO WS-CAIDA-MAXIMA.
029400
029500     PERFORM PKR04-UNA-MANO THRU PKR04-UNA-MANO-EXIT
029600         WS-HORIZONTE-ACTUAL TIMES.
029700
029800     MOVE WS-BANKROLL-ACTUAL TO WS-FINAL-PATH (WS-IDX-PATH).
029900     ADD WS-BANKROLL-ACTUAL TO WS-SUMA-FINALES.
030000     COMPUTE WS-SUMACUAD-FINALES ROUNDED = WS-SUMACUAD-FINALES +
030100         (WS-BANKROLL-ACTUAL * WS-BANKROLL-ACTUAL).
030200
030300     IF WS-BANKROLL-MIN <= ZERO
030400         ADD 1 TO WS-CONT-RUINA.
030500     IF WS-CAIDA-MAXIMA >= 10
030600         ADD 1 TO WS-CONT-DD-10.
030700     IF WS-CAIDA-MAXIMA >= 20
030800         ADD 1 TO WS-CONT-DD-20.
030900     IF WS-CAIDA-MAXIMA >= 30
031000         ADD 1 TO WS-CONT-DD-30.
031100     IF WS-CAIDA-MAXIMA >= 50
031200         ADD 1 TO WS-CONT-DD-50.
031300 PKR04-UNA-SIMULACION-EXIT.
031400     EXIT.
031500
031600* UNA MANO DENTRO DEL CAMINO: R = MU + SIGMA * Z.
031700 PKR04-UNA-MANO.
031800     PERFORM PKR04-SIGUIENTE-NORMAL THRU
031900         PKR04-SIGUIENTE-NORMAL-EXIT.
032000     COMPUTE WS-RENDIMIENTO-MANO ROUNDED =
032100         WS-MU-CIEGA + (WS-SIGMA-CIEGA * WS-NORMAL).
032200     ADD WS-RENDIMIENTO-MANO TO WS-BANKROLL-ACTUAL.
032300
032400     IF WS-BANKROLL-ACTUAL < WS-BANKROLL-MIN
032500         MOVE WS-BANKROLL-ACTUAL TO WS-BANKROLL-MIN.
032600     IF WS-BANKROLL-ACTUAL > WS-BANKROLL-MAX
032700         MOVE WS-BANKROLL-ACTUAL TO WS-BANKROLL-MAX.
032800
032900     COMPUTE WS-CAIDA-ACTUAL = WS-BANKROLL-MAX - WS-BANKROLL-ACTUAL.
033000     IF WS-CAIDA-ACTUAL > WS-CAIDA-MAXIMA
033100         MOVE WS-CAIDA-ACTUAL TO WS-CAIDA-MAXIMA.
033200 PKR04-UNA-MANO-EXIT.
033300     EXIT.
033400
033500* NORMAL POR IRWIN-HALL: SUMA DE 12 UNIFORMES MENOS 6.
033600 PKR04-SIGUIENTE-NORMAL.
033700     MOVE ZERO TO WS-SUMA-UNIFORMES.
033800     PERFORM PKR04-SUMAR-UNA-UNIFORME THRU
033900         PKR04-SUMAR-UNA-UNIFORME-EXIT 12 TIMES.
034000     COMPUTE WS-NORMAL = WS-SUMA-UNIFORMES - 6.
034100 PKR04-SIGUIENTE-NORMAL-EXIT.
034200     EXIT.
034300
034400 PKR04-SUMAR-UNA-UNIFORME.
034500     PERFORM PKR04-SIGUIENTE-UNIFORME THRU
034600         PKR04-SIGUIENTE-UNIFORME-EXIT.
034700     ADD WS-UNIFORME TO WS-SUMA-UNIFORMES.
034800 PKR04-SUMAR-UNA-UNIFORME-EXIT.
034900     EXIT.
035000
035100* GENERADOR CONGRUENCIAL LINEAL - ESTANDAR MINIMO DE PARK-MILLER.
035200 PKR04-SIGUIENTE-UNIFORME.
035300     COMPUTE WS-LCG-PRODUCTO = 16807 * WS-LCG-SEMILLA.
035400     COMPUTE WS-LCG-COCIENTE = WS-LCG-PRODUCTO / 2147483647.
035500     COMPUTE WS-LCG-SEMILLA =
035600         WS-LCG-PRODUCTO - (WS-LCG-COCIENTE * 2147483647).
035700     COMPUTE WS-UNIFORME ROUNDED =
035800         WS-LCG-SEMILLA / 2147483647.
035900 PKR04-SIGUIENTE-UNIFORME-EXIT.
036000     EXIT.
036100
036200* ORDENACION ASCENDENTE DE LAS BANCAS FINALES (METODO BURBUJA)
036300* PARA PODER SACAR LOS PERCENTILES 10 Y 90 POR RANGO MAS
036400* CERCANO.
036500 PKR04-ORDENAR-FINALES.
036600     PERFORM PKR04-PASADA-BURBUJA THRU PKR04-PASADA-BURBUJA-EXIT
036700         VARYING WS-PASADA-BURBUJA FROM 1 BY 1
036800         UNTIL WS-PASADA-BURBUJA > WS-N-SIMULACIONES.
036900 PKR04-ORDENAR-FINALES-EXIT.
037000     EXIT.
037100
037200 PKR04-PASADA-BURBUJA.
037300     PERFORM PKR04-COMPARAR-VECINOS THRU
037400         PKR04-COMPARAR-VECINOS-EXIT
037500         VARYING WS-POS-BURBUJA FROM 1 BY 1
037600         UNTIL WS-POS-BURBUJA > WS-N-SIMULACIONES - 1.
037700 PKR04-PASADA-BURBUJA-EXIT.
037800     EXIT.
037900
038000 PKR04-COMPARAR-VECINOS.
038100     IF WS-FINAL-PATH (WS-POS-BURBUJA) >
038200         WS-FINAL-PATH (WS-POS-BURBUJA + 1)
038300         MOVE WS-FINAL-PATH (WS-POS-BURBUJA) TO WS-TEMP-BURBUJA
038400         MOVE WS-FINAL-PATH (WS-POS-BURBUJA + 1) TO
038500             WS-FINAL-PATH (WS-POS-BURBUJA)
038600         MOVE WS-TEMP-BURBUJA TO
038700             WS-FINAL-PATH (WS-POS-BURBUJA + 1).
038800 PKR04-COMPARAR-VECINOS-EXIT.
038900     EXIT.
039000
039100* REGLA B15 - AYUDA DE BANCA MINIMA REQUERIDA (SOLO INFORMATIVA).
039200 PKR04-BANCA-REQUERIDA.
039300     IF WS-MU-CIEGA > ZERO AND WS-SIGMA-CIEGA > ZERO
039400         COMPUTE WS-BANCA-MINIMA-BB ROUNDED =
039500             ((WS-Z-TOLERANCIA * WS-SIGMA-CIEGA) / WS-MU-CIEGA) *
039600             ((WS-Z-TOLERANCIA * WS-SIGMA-CIEGA) / WS-MU-CIEGA)
039700         IF WS-BANCA-MINIMA-BB < 1000
039800             MOVE 1000 TO WS-BANCA-MINIMA-BB
039900         END-IF
040000         IF WS-BANCA-MINIMA-BB > 10000
040100             MOVE 10000 TO WS-BANCA-MINIMA-BB
040200         END-IF
040300     ELSE
040400         MOVE 5000 TO WS-BANCA-MINIMA-BB.
040500
040600     COMPUTE WS-BUYINS-REQUERIDOS ROUNDED =
040700         WS-BANCA-MINIMA-BB / 100.
040800
040900     DISPLAY "PKR04 - BANCA REQUERIDA " EST-STAKE-TEXT
041000         " BB=" WS-BANCA-MINIMA-BB
041100         " BUYINS=" WS-BUYINS-REQUERIDOS.
041200 PKR04-BANCA-REQUERIDA-EXIT.
041300     EXIT.
041400
041500* RAIZ CUADRADA POR NEWTON-RAPHSON (VER PKR03).
041600 PKR04-RAIZ-CUADRADA.
041700     IF WS-RAIZ-ENTRADA <= ZERO
041800         MOVE ZERO TO WS-RAIZ-RESULTADO
041900         GO TO PKR04-RAIZ-CUADRADA-EXIT.
042000
042100     COMPUTE WS-RAIZ-RESULTADO ROUNDED = WS-RAIZ-ENTRADA / 2.
042200     MOVE ZERO TO WS-RAIZ-ITERACION.
042300     PERFORM PKR04-RAIZ-UNA-ITERACION THRU
042400         PKR04-RAIZ-UNA-ITERACION-EXIT 15 TIMES.
042500 PKR04-RAIZ-CUADRADA-EXIT.
042600     EXIT.
042700
042800 PKR04-RAIZ-UNA-ITERACION.
042900     MOVE WS-RAIZ-RESULTADO TO WS-RAIZ-ANTERIOR.
043000     COMPUTE WS-RAIZ-RESULTADO ROUNDED =
043100         (WS-RAIZ-ANTERIOR + (WS-RAIZ-ENTRADA / WS-RAIZ-ANTERIOR))
043200         / 2.
043300 PKR04-RAIZ-UNA-ITERACION-EXIT.
043400     EXIT.
043500
043600 PKR04-FIN.
043700     EXIT PROGRAM.
