000100***************************************************************
000200* PKR03 - ESTIMACION DE PARAMETROS POR CIEGA.                   *
000300*                                                                *
000400* AGRUPA LAS SESIONES ENRIQUECIDAS EN UNA TABLA EN MEMORIA POR  *
000500* ETIQUETA DE CIEGA (MAXIMO 20 CIEGAS DISTINTAS), CALCULA LA    *
000600* MEDIA Y LA VARIANZA MUESTRAL DE LA TASA POR MANO, SU          *
000700* INTERVALO DE CONFIANZA AL 95% Y LOS TOTALES POR CIEGA. LAS    *
000800* CIEGAS CON MENOS DE 3 SESIONES SE DESCARTAN POR FALTA DE      *
000900* MUESTRA SUFICIENTE. INCLUYE TAMBIEN LA AYUDA DE CRITERIO DE   *
001000* KELLY, QUE SE MUESTRA POR CONSOLA Y NO SE GRABA EN EL FICHERO.*
001100*                                                                *
001200* HISTORIAL DE MODIFICACIONES                                   *
001300* -------------------------------------------------------------- *
001400* 23/03/89 JGR ALTA INICIAL. MEDIA Y VARIANZA MUESTRAL POR       *
001500*              CIEGA A PARTIR DE SUMAS Y SUMAS DE CUADRADOS.    *
001600* 16/05/90 JGR SE DESCARTAN LAS CIEGAS CON MENOS DE 3 SESIONES. *
001700* 09/09/91 MRZ SE ANADE EL INTERVALO DE CONFIANZA AL 95% CON    *
001800*              LA TABLA DE VALORES T DE STUDENT DEL DESK.       *
001900* 19/07/93 MRZ SE ANADE LA AYUDA DE CRITERIO DE KELLY A PETICION*
002000*              DEL DESK DE RIESGOS (SOLO INFORMATIVA).          *
002100* 17/11/98 ASR REVISION Y2K. SIN CAMPOS DE FECHA EN ESTE PASO.  *
002200* 06/06/01 LPM SUBRUTINA DE RAIZ CUADRADA POR NEWTON-RAPHSON    *
002300*              REVISADA TRAS INCIDENCIA OP-2001-07 (CONVERGIA   *
002400*              LENTO PARA VALORES MUY PEQUENOS DE VARIANZA).    *
002500* 08/10/03 LPM REVISION GENERAL PARA EL MANUAL DE OPERACION     *
002600*              (OP-2003-11). SIN CAMBIOS DE LOGICA.             *
002630* 19/02/04 LPM EL REGISTRO ENRIQUECIDO SE REDECLARA IGUAL QUE EN *
002660*              PKR02 TRAS OP-2004-02: SE ANADEN LOS CAMPOS DE    *
002680*              STRADDLE, JUEGO LATERAL, PROFUNDIDAD Y NOTAS      *
002690*              HEREDADOS DE LA SESION EN BRUTO.                  *
002700* 02/03/04 LPM PKR03-FIN HACIA STOP RUN Y CORTABA LA CADENA DEL   *
002710*              LANZADOR; PKR04 Y PKR05 NO LLEGABAN A EJECUTARSE. *
002720*              SE CAMBIA A EXIT PROGRAM (OP-2004-03).             *
002730***************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID. PKR03.
003000 AUTHOR. M RUIZ ZAPATA.
003100 INSTALLATION. UNIZARBANK CPD - DESK DE ANALISIS DE RIESGO.
003200 DATE-WRITTEN. 03/23/1989.
003300 DATE-COMPILED.
003400 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT F-ENRIQUECIDAS ASSIGN TO ENRSESS
004400     ORGANIZATION IS LINE SEQUENTIAL
004500     FILE STATUS IS FSE.
004600
004700     SELECT F-ESTIMACIONES ASSIGN TO STKEST
004800     ORGANIZATION IS LINE SEQUENTIAL
004900     FILE STATUS IS FST.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD F-ENRIQUECIDAS
005400     LABEL RECORD STANDARD.
005500 01 ENR-SESION-REG.
005600     02 ENR-R-SESS-DATE             PIC X(10).
005700     02 ENR-R-SESS-ROOM             PIC X(12).
005800     02 ENR-R-SESS-STAKE-TEXT       PIC X(08).
005900     02 ENR-R-SESS-BUYINS-USD       PIC 9(05)V99.
006000     02 ENR-R-SESS-CASHOUTS-USD     PIC 9(05)V99.
006100     02 ENR-R-SESS-HOURS-PLAYED     PIC 9(02)V9.
006110     02 ENR-R-SESS-STRADDLE-EXP     PIC X(09).
006120     02 ENR-R-SESS-BOMBPOTS-COUNT   PIC 9(03).
006130     02 ENR-R-SESS-STANDUP-MINUTES  PIC 9(03).
006140     02 ENR-R-SESS-BOUNTY-FLAG      PIC X(01).
006150     02 ENR-R-SESS-DEPTH-CLASS      PIC X(02).
006160     02 ENR-R-SESS-NOTES            PIC X(30).
006200     02 ENR-EFFECTIVE-BB            PIC 9(03)V99.
006300     02 ENR-STRADDLE-MULT           PIC 9V99.
006400     02 ENR-EFF-BB-STRADDLE         PIC 9(03)V99.
006500     02 ENR-BOMBPOT-INTENSITY       PIC 9V9(4).
006600     02 ENR-STANDUP-INTENSITY       PIC 9V9(4).
006700     02 ENR-BOUNTY-INTENSITY        PIC 9V9(4).
006800     02 ENR-SIDE-GAME-INTENSITY     PIC 9V9(4).
006900     02 ENR-DEPTH-VARIANCE-MULT     PIC 9V99.
007000     02 ENR-DEPTH-SKILL-MULT        PIC 9V99.
007100     02 ENR-NET-RESULT              PIC S9(05)V99.
007200     02 ENR-ROI                     PIC S9(03)V9(4).
007300     02 ENR-HOURLY-RATE             PIC S9(05)V99.
007400     02 ENR-BB-PER-HOUR             PIC S9(04)V9(2).
007500     02 ENR-BB-PER-SESSION          PIC S9(05)V9(2).
007600     02 ENR-BUYINS-RISKED           PIC 9(03)V9(2).
007700     02 ENR-BB-PER-BUYIN-RISKED     PIC S9(05)V9(2).
007800     02 ENR-HANDS-PER-HOUR          PIC 9(02)V9(2).
007900     02 ENR-HANDS-PLAYED            PIC 9(04).
008000     02 ENR-BB-PER-HAND             PIC S9(02)V9(6).
008100     02 ENR-USD-PER-HAND            PIC S9(04)V9(4).
008200     02 FILLER                      PIC X(08).
008300
008400 FD F-ESTIMACIONES
008500     LABEL RECORD STANDARD.
008600 01 ESTIMACION-REG.
008700     02 EST-STAKE-TEXT          PIC X(08).
008800     02 EST-N-SESSIONS          PIC 9(04).
008900     02 EST-TOTAL-HANDS         PIC 9(07).
009000     02 EST-TOTAL-HOURS         PIC 9(05)V9.
009100     02 EST-AVG-SESSION-HOURS   PIC 9(02)V9(2).
009200     02 EST-MU-BB-HAND          PIC S9(02)V9(6).
009300     02 EST-MU-BB-CI-LOWER      PIC S9(02)V9(6).
009400     02 EST-MU-BB-CI-UPPER      PIC S9(02)V9(6).
009500     02 EST-MU-USD-HAND         PIC S9(04)V9(4).
009600     02 EST-MU-USD-CI-LOWER     PIC S9(04)V9(4).
009700     02 EST-MU-USD-CI-UPPER     PIC S9(04)V9(4).
009800     02 EST-SIGMA2-BB-HAND      PIC 9(03)V9(6).
009900     02 EST-SIGMA2-USD-HAND     PIC 9(07)V9(4).
010000     02 EST-BB-PER-HOUR         PIC S9(03)V9(4).
010100     02 EST-HOURLY-RATE-USD     PIC S9(05)V99.
010200     02 EST-TOTAL-BB-WON        PIC S9(07)V99.
010300     02 EST-TOTAL-USD-WON       PIC S9(07)V99.
010400     02 FILLER                  PIC X(10).
010500
010600 WORKING-STORAGE SECTION.
010700 77 FSE                        PIC X(02).
010800 77 FST                        PIC X(02).
010900
011000 01 WS-CAMPOS-FECHA.
011100     05 WS-FECHA.
011200         10 WS-ANO            PIC 9(4).
011300         10 WS-MES            PIC 9(2).
011400         10 WS-DIA            PIC 9(2).
011500     05 WS-HORA.
011600         10 WS-HORAS          PIC 9(2).
011700         10 WS-MINUTOS        PIC 9(2).
011800         10 WS-SEGUNDOS       PIC 9(2).
011900         10 WS-MILISEGUNDOS   PIC 9(2).
012000     05 WS-DIF-GMT            PIC S9(4).
012100 01 WS-FECHA-NUMERICA REDEFINES WS-CAMPOS-FECHA.
012200     05 WS-FEC-AAAAMMDD       PIC 9(8).
012300     05 FILLER                PIC X(13).
012400
012500 01 WS-CONTADORES.
012600     05 WS-N-CIEGAS            PIC 9(02) COMP VALUE ZERO.
012700     05 WS-IDX-CIEGA           PIC 9(02) COMP VALUE ZERO.
012800     05 WS-IDX-CALCULO         PIC 9(02) COMP VALUE ZERO.
012900     05 FILLER                 PIC X(02).
013000
013100* TABLA DE ACUMULADORES POR CIEGA. SE GUARDAN SUMAS Y SUMAS DE
013200* CUADRADOS PARA PODER CALCULAR LA MEDIA Y LA VARIANZA MUESTRAL
013300* EN UNA SOLA PASADA DEL FICHERO DE SESIONES ENRIQUECIDAS.
013400 01 WS-TABLA-CIEGAS.
013500     05 WS-STK-ENTRADA OCCURS 20 TIMES.
013600         10 WS-STK-TEXTO              PIC X(08).
013700         10 WS-STK-N                  PIC 9(04) COMP.
013800         10 WS-STK-SUMA-BBHAND        PIC S9(05)V9(6) COMP.
013900         10 WS-STK-SUMACUAD-BBHAND    PIC S9(09)V9(6) COMP.
014000         10 WS-STK-SUMA-USDHAND       PIC S9(07)V9(4) COMP.
014100         10 WS-STK-SUMACUAD-USDHAND   PIC S9(11)V9(4) COMP.
014200         10 WS-STK-SUMA-MANOS         PIC 9(09) COMP.
014300         10 WS-STK-SUMA-HORAS         PIC 9(07)V9 COMP.
014400         10 WS-STK-SUMA-HANDSHORA     PIC 9(07)V9(2) COMP.
014500         10 WS-STK-SUMA-BBSESION      PIC S9(09)V99 COMP.
014600         10 WS-STK-SUMA-NETOUSD       PIC S9(09)V99 COMP.
014700 01 WS-TABLA-CIEGAS-BLANCO REDEFINES WS-TABLA-CIEGAS.
014800     05 FILLER                        PIC X(1160).
014900
015000* SUBRUTINA DE RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON
015100* (ESTE COMPILADOR NO DISPONE DE UNA FUNCION DE RAIZ CUADRADA).
015200 01 WS-RAIZ-TRABAJO.
015300     05 WS-RAIZ-ENTRADA        PIC S9(09)V9(6) VALUE ZERO.
015400     05 WS-RAIZ-RESULTADO      PIC S9(09)V9(6) VALUE ZERO.
015500     05 WS-RAIZ-ANTERIOR       PIC S9(09)V9(6) VALUE ZERO.
015600     05 WS-RAIZ-ITERACION      PIC 9(02) COMP VALUE ZERO.
015700 01 WS-RAIZ-TRABAJO-R REDEFINES WS-RAIZ-TRABAJO.
015800     05 FILLER                 PIC X(28).
015900
016000* CAMPOS DE TRABAJO PARA EL CALCULO POR CIEGA (MEDIA, VARIANZA,
016100* DESVIACION, INTERVALO DE CONFIANZA Y AYUDA DE KELLY).
016200 01 WS-CALCULO-CIEGA.
016300     05 WS-GL                  PIC 9(04) COMP VALUE ZERO.
016400     05 WS-VALOR-T             PIC 9V9(3) VALUE ZERO.
016500     05 WS-S-BBHAND            PIC S9(02)V9(6) VALUE ZERO.
016600     05 WS-S-USDHAND           PIC S9(04)V9(4) VALUE ZERO.
016700     05 WS-ERROR-ESTANDAR      PIC S9(02)V9(6) VALUE ZERO.
016800     05 WS-MARGEN-CI           PIC S9(02)V9(6) VALUE ZERO.
016900     05 WS-RAIZ-N              PIC S9(04)V9(4) VALUE ZERO.
017000     05 WS-KELLY-FRACCION      PIC 9V9(4) VALUE ZERO.
017100     05 WS-KELLY-APUESTA       PIC 9(07)V99 VALUE ZERO.
017200 01 WS-CALCULO-CIEGA-R REDEFINES WS-CALCULO-CIEGA.
017300     05 FILLER                 PIC X(31).
017400
017500 PROCEDURE DIVISION.
017600 PKR03-INICIO.
017700     MOVE FUNCTION CURRENT-DATE TO WS-CAMPOS-FECHA.
017800     DISPLAY "PKR03 - ESTIMACION POR CIEGA - INICIO".
017900
018000     OPEN INPUT F-ENRIQUECIDAS.
018100     OPEN OUTPUT F-ESTIMACIONES.
018200     IF FSE NOT = "00" OR FST NOT = "00"
018300         DISPLAY "PKR03 - ERROR AL ABRIR FICHEROS, FSE=" FSE
018400             " FST=" FST
018500         GO TO PKR03-FIN.
018600
018700     PERFORM PKR03-LEER-UN-REGISTRO THRU PKR03-LEER-UN-REGISTRO-EXIT
018800         UNTIL FSE = "10".
018900
019000     MOVE ZERO TO WS-IDX-CALCULO.
019100     PERFORM PKR03-CALCULAR-UNA-CIEGA THRU
019200         PKR03-CALCULAR-UNA-CIEGA-EXIT WS-N-CIEGAS TIMES.
019300
019400     CLOSE F-ENRIQUECIDAS F-ESTIMACIONES.
019500     DISPLAY "PKR03 - ESTIMACION POR CIEGA - FIN".
019600     GO TO PKR03-FIN.
019700
019800 PKR03-LEER-UN-REGISTRO.
019900     READ F-ENRIQUECIDAS
020000         AT END MOVE "10" TO FSE
020100         NOT AT END
020200             PERFORM PKR03-BUSCAR-O-ANADIR-CIEGA THRU
020300                 PKR03-BUSCAR-O-ANADIR-CIEGA-EXIT
020400             PERFORM PKR03-ACUMULAR-REGISTRO THRU
020500                 PKR03-ACUMULAR-REGISTRO-EXIT.
020600 PKR03-LEER-UN-REGISTRO-EXIT.
020700     EXIT.
020800
020900 PKR03-BUSCAR-O-ANADIR-CIEGA.
021000     MOVE ZERO TO WS-IDX-CIEGA.
021100 PKR03-BUSCAR-O-ANADIR-CIEGA-LOOP.
021200     ADD 1 TO WS-IDX-CIEGA.
021300     IF WS-IDX-CIEGA > WS-N-CIEGAS
021400         IF WS-N-CIEGAS < 20
021500             ADD 1 TO WS-N-CIEGAS
021600             MOVE WS-N-CIEGAS TO WS-IDX-CIEGA
021700             MOVE ENR-R-SESS-STAKE-TEXT TO
021800                 WS-STK-TEXTO (WS-IDX-CIEGA)
021900         END-IF
022000         GO TO PKR03-BUSCAR-O-ANADIR-CIEGA-EXIT.
022100     IF WS-STK-TEXTO (WS-IDX-CIEGA) = ENR-R-SESS-STAKE-TEXT
022200         GO TO PKR03-BUSCAR-O-ANADIR-CIEGA-EXIT.
022300     GO TO PKR03-BUSCAR-O-ANADIR-CIEGA-LOOP.
022400 PKR03-BUSCAR-O-ANADIR-CIEGA-EXIT.
022500     EXIT.
022600
022700 PKR03-ACUMULAR-REGISTRO.
022800     ADD 1 TO WS-STK-N (WS-IDX-CIEGA).
022900     ADD ENR-BB-PER-HAND TO WS-STK-SUMA-BBHAND (WS-IDX-CIEGA).
023000     COMPUTE WS-STK-SUMACUAD-BBHAND (WS-IDX-CIEGA) ROUNDED =
023100         WS-STK-SUMACUAD-BBHAND (WS-IDX-CIEGA) +
023200         (ENR-BB-PER-HAND * ENR-BB-PER-HAND).
023300     ADD ENR-USD-PER-HAND TO WS-STK-SUMA-USDHAND (WS-IDX-CIEGA).
023400     COMPUTE WS-STK-SUMACUAD-USDHAND (WS-IDX-CIEGA) ROUNDED =
023500         WS-STK-SUMACUAD-USDHAND (WS-IDX-CIEGA) +
023600         (ENR-USD-PER-HAND * ENR-USD-PER-HAND).
023700     ADD ENR-HANDS-PLAYED TO WS-STK-SUMA-MANOS (WS-IDX-CIEGA).
023800     ADD ENR-R-SESS-HOURS-PLAYED TO
023900         WS-STK-SUMA-HORAS (WS-IDX-CIEGA).
024000     ADD ENR-HANDS-PER-HOUR TO
024100         WS-STK-SUMA-HANDSHORA (WS-IDX-CIEGA).
024200     ADD ENR-BB-PER-SESSION TO
024300         WS-STK-SUMA-BBSESION (WS-IDX-CIEGA).
024400     ADD ENR-NET-RESULT TO WS-STK-SUMA-NETOUSD (WS-IDX-CIEGA).
024500 PKR03-ACUMULAR-REGISTRO-EXIT.
024600     EXIT.
024700
024800* REGLAS B7/B8 - MEDIA, VARIANZA MUESTRAL E INTERVALO DE
024900* CONFIANZA AL 95% POR CIEGA. LAS CIEGAS CON MENOS DE 3
025000* SESIONES SE DESCARTAN (NO SE ESCRIBE REGISTRO).
025100 PKR03-CALCULAR-UNA-CIEGA.
025200     ADD 1 TO WS-IDX-CALCULO.
025300     IF WS-STK-N (WS-IDX-CALCULO) < 3
025400         GO TO PKR03-CALCULAR-UNA-CIEGA-EXIT.
025500
025600     MOVE WS-STK-TEXTO (WS-IDX-CALCULO) TO EST-STAKE-TEXT.
025700     MOVE WS-STK-N (WS-IDX-CALCULO) TO EST-N-SESSIONS.
025800     MOVE WS-STK-SUMA-MANOS (WS-IDX-CALCULO) TO EST-TOTAL-HANDS.
025900     MOVE WS-STK-SUMA-HORAS (WS-IDX-CALCULO) TO EST-TOTAL-HOURS.
026000     COMPUTE EST-AVG-SESSION-HOURS ROUNDED =
026100         WS-STK-SUMA-HORAS (WS-IDX-CALCULO) /
026200         WS-STK-N (WS-IDX-CALCULO).
026300     MOVE WS-STK-SUMA-BBSESION (WS-IDX-CALCULO) TO
026400         EST-TOTAL-BB-WON.
026500     MOVE WS-STK-SUMA-NETOUSD (WS-IDX-CALCULO) TO
026600         EST-TOTAL-USD-WON.
026700
026800     COMPUTE EST-MU-BB-HAND ROUNDED =
026900         WS-STK-SUMA-BBHAND (WS-IDX-CALCULO) /
027000         WS-STK-N (WS-IDX-CALCULO).
027100     COMPUTE EST-MU-USD-HAND ROUNDED =
027200         WS-STK-SUMA-USDHAND (WS-IDX-CALCULO) /
027300         WS-STK-N (WS-IDX-CALCULO).
027400
027500     COMPUTE EST-SIGMA2-BB-HAND ROUNDED =
027600         (WS-STK-SUMACUAD-BBHAND (WS-IDX-CALCULO) -
027700         ((WS-STK-SUMA-BBHAND (WS-IDX-CALCULO) *
027800         WS-STK-SUMA-BBHAND (WS-IDX-CALCULO)) /
027900         WS-STK-N (WS-IDX-CALCULO))) /
028000         (WS-STK-N (WS-IDX-CALCULO) - 1).
028100     COMPUTE EST-SIGMA2-USD-HAND ROUNDED =
028200         (WS-STK-SUMACUAD-USDHAND (WS-IDX-CALCULO) -
028300         ((WS-STK-SUMA-USDHAND (WS-IDX-CALCULO) *
028400         WS-STK-SUMA-USDHAND (WS-IDX-CALCULO)) /
028500         WS-STK-N (WS-IDX-CALCULO))) /
028600         (WS-STK-N (WS-IDX-CALCULO) - 1).
028700
028800     MOVE EST-SIGMA2-BB-HAND TO WS-RAIZ-ENTRADA.
028900     PERFORM PKR03-RAIZ-CUADRADA THRU PKR03-RAIZ-CUADRADA-EXIT.
029000     MOVE WS-RAIZ-RESULTADO TO WS-S-BBHAND.
029100
029200     MOVE EST-SIGMA2-USD-HAND TO WS-RAIZ-ENTRADA.
029300     PERFORM PKR03-RAIZ-CUADRADA THRU PKR03-RAIZ-CUADRADA-EXIT.
029400     MOVE WS-RAIZ-RESULTADO TO WS-S-USDHAND.
029500
029600     COMPUTE WS-GL = WS-STK-N (WS-IDX-CALCULO) - 1.
029700     PERFORM PKR03-VALOR-T THRU PKR03-VALOR-T-EXIT.
029800
029900     MOVE WS-STK-N (WS-IDX-CALCULO) TO WS-RAIZ-ENTRADA.
030000     PERFORM PKR03-RAIZ-CUADRADA THRU PKR03-RAIZ-CUADRADA-EXIT.
030100     MOVE WS-RAIZ-RESULTADO TO WS-RAIZ-N.
030200
030300     COMPUTE WS-ERROR-ESTANDAR ROUNDED = WS-S-BBHAND / WS-RAIZ-N.
030400     COMPUTE WS-MARGEN-CI ROUNDED = WS-VALOR-T * WS-ERROR-ESTANDAR.
030500     COMPUTE EST-MU-BB-CI-LOWER ROUNDED =
030600         EST-MU-BB-HAND - WS-MARGEN-CI.
030700     COMPUTE EST-MU-BB-CI-UPPER ROUNDED =
030800         EST-MU-BB-HAND + WS-MARGEN-CI.
030900
031000     COMPUTE WS-ERROR-ESTANDAR ROUNDED = WS-S-USDHAND / WS-RAIZ-N.
031100     COMPUTE WS-MARGEN-CI ROUNDED = WS-VALOR-T * WS-ERROR-ESTANDAR.
031200     COMPUTE EST-MU-USD-CI-LOWER ROUNDED =
031300         EST-MU-USD-HAND - WS-MARGEN-CI.
031400     COMPUTE EST-MU-USD-CI-UPPER ROUNDED =
031500         EST-MU-USD-HAND + WS-MARGEN-CI.
031600
031700     COMPUTE EST-BB-PER-HOUR ROUNDED =
031800         EST-MU-BB-HAND *
031900         (WS-STK-SUMA-HANDSHORA (WS-IDX-CALCULO) /
032000         WS-STK-N (WS-IDX-CALCULO)).
032100     COMPUTE EST-HOURLY-RATE-USD ROUNDED =
032200         EST-MU-USD-HAND *
032300         (WS-STK-SUMA-HANDSHORA (WS-IDX-CALCULO) /
032400         WS-STK-N (WS-IDX-CALCULO)).
032500
032600     WRITE ESTIMACION-REG.
032700
032800     PERFORM PKR03-KELLY-HELPER THRU PKR03-KELLY-HELPER-EXIT.
032900 PKR03-CALCULAR-UNA-CIEGA-EXIT.
033000     EXIT.
033100
033200* AYUDA DE CRITERIO DE KELLY (B14). SOLO INFORMATIVA, NO TIENE
033300* CAMPO CORRESPONDIENTE EN EL REGISTRO R3.
033400 PKR03-KELLY-HELPER.
033500     IF EST-SIGMA2-BB-HAND = ZERO
033600         MOVE ZERO TO WS-KELLY-FRACCION
033700     ELSE
033800         COMPUTE WS-KELLY-FRACCION ROUNDED =
033900             EST-MU-BB-HAND / EST-SIGMA2-BB-HAND.
034000
034100     IF WS-KELLY-FRACCION < ZERO
034200         MOVE ZERO TO WS-KELLY-FRACCION.
034300     IF WS-KELLY-FRACCION > 0.25
034400         MOVE 0.25 TO WS-KELLY-FRACCION.
034500
034600     COMPUTE WS-KELLY-APUESTA ROUNDED = WS-KELLY-FRACCION * 5000.
034700     PERFORM PKR03-MOSTRAR-KELLY THRU PKR03-MOSTRAR-KELLY-EXIT.
034800 PKR03-KELLY-HELPER-EXIT.
034900     EXIT.
035000
035100 PKR03-MOSTRAR-KELLY.
035200     DISPLAY "  KELLY " EST-STAKE-TEXT " FRACCION=" WS-KELLY-FRACCION
035300         " APUESTA=" WS-KELLY-APUESTA " BB".
035400 PKR03-MOSTRAR-KELLY-EXIT.
035500     EXIT.
035600
035700* REGLA B8 - TABLA DE VALORES T DE STUDENT AL 95% (DOS COLAS),
035800* SE USA EL VALOR DEL GRADO DE LIBERTAD INMEDIATAMENTE INFERIOR
035900* O IGUAL, Y 1.96 PARA GRADOS DE LIBERTAD MAYORES DE 120.
036000 PKR03-VALOR-T.
036100     EVALUATE TRUE
036200         WHEN WS-GL < 2        MOVE 4.303 TO WS-VALOR-T
036300         WHEN WS-GL = 2        MOVE 4.303 TO WS-VALOR-T
036400         WHEN WS-GL = 3        MOVE 3.182 TO WS-VALOR-T
036500         WHEN WS-GL = 4        MOVE 2.776 TO WS-VALOR-T
036600         WHEN WS-GL = 5        MOVE 2.571 TO WS-VALOR-T
036700         WHEN WS-GL = 6        MOVE 2.447 TO WS-VALOR-T
036800         WHEN WS-GL = 7        MOVE 2.365 TO WS-VALOR-T
036900         WHEN WS-GL = 8        MOVE 2.306 TO WS-VALOR-T
037000         WHEN WS-GL = 9        MOVE 2.262 TO WS-VALOR-T
037100         WHEN WS-GL >= 10 AND WS-GL < 15   MOVE 2.228 TO WS-VALOR-T
037200         WHEN WS-GL >= 15 AND WS-GL < 20   MOVE 2.131 TO WS-VALOR-T
037300         WHEN WS-GL >= 20 AND WS-GL < 25   MOVE 2.086 TO WS-VALOR-T
037400         WHEN WS-GL >= 25 AND WS-GL < 30   MOVE 2.060 TO WS-VALOR-T
037500         WHEN WS-GL >= 30 AND WS-GL < 40   MOVE 2.042 TO WS-VALOR-T
037600         WHEN WS-GL >= 40 AND WS-GL < 60   MOVE 2.021 TO WS-VALOR-T
037700         WHEN WS-GL >= 60 AND WS-GL < 120  MOVE 2.000 TO WS-VALOR-T
037800         WHEN WS-GL = 120      MOVE 1.980 TO WS-VALOR-T
037900         WHEN OTHER            MOVE 1.960 TO WS-VALOR-T
038000     END-EVALUATE.
038100 PKR03-VALOR-T-EXIT.
038200     EXIT.
038300
038400* SUBRUTINA DE RAIZ CUADRADA, METODO DE NEWTON-RAPHSON, 15
038500* ITERACIONES FIJAS (SUFICIENTES PARA LA PRECISION REQUERIDA).
038600 PKR03-RAIZ-CUADRADA.
038700     IF WS-RAIZ-ENTRADA NOT > ZERO
038800         MOVE ZERO TO WS-RAIZ-RESULTADO
038900         GO TO PKR03-RAIZ-CUADRADA-EXIT.
039000
039100     COMPUTE WS-RAIZ-RESULTADO ROUNDED = WS-RAIZ-ENTRADA / 2.
039200     PERFORM PKR03-RAIZ-UNA-ITERACION THRU
039300         PKR03-RAIZ-UNA-ITERACION-EXIT
039400         VARYING WS-RAIZ-ITERACION FROM 1 BY 1
039500         UNTIL WS-RAIZ-ITERACION > 15.
039600 PKR03-RAIZ-CUADRADA-EXIT.
039700     EXIT.
039800
039900 PKR03-RAIZ-UNA-ITERACION.
040000     MOVE WS-RAIZ-RESULTADO TO WS-RAIZ-ANTERIOR.
040100     COMPUTE WS-RAIZ-RESULTADO ROUNDED =
040200         (WS-RAIZ-ANTERIOR + (WS-RAIZ-ENTRADA / WS-RAIZ-ANTERIOR))
040300         / 2.
040400 PKR03-RAIZ-UNA-ITERACION-EXIT.
040500     EXIT.
040600
040700 PKR03-FIN.
040800     EXIT PROGRAM.
