000100***************************************************************
000200* PKR06 - UNIFICACION DEL LOG DE SEPTIEMBRE.                    *
000300*                                                                *
000400* TRABAJO BATCH INDEPENDIENTE, NO ENCADENADO DESDE PKR00. LEE EL *
000500* FICHERO NUEVO DE SESIONES DE SEPTIEMBRE Y EL FICHERO ANTIGUO   *
000600* DE RESULTADOS DE 2025 (DEL QUE SOLO SE TOMAN LAS FILAS DE      *
000700* SEPTIEMBRE), LOS NORMALIZA A UN UNICO FORMATO, LOS ORDENA POR  *
000800* FECHA ASCENDENTE Y ESCRIBE EL LOG COMBINADO, IMPRIMIENDO AL    *
000900* FINAL EL RESUMEN DE TOTALES DEL MES.                          *
001000*                                                                *
001100* HISTORIAL DE MODIFICACIONES                                   *
001200* -------------------------------------------------------------- *
001300* 09/05/92 CPZ ALTA INICIAL. UNE LOS DOS FORMATOS DE LOG EN UNO  *
001400*              SOLO, ORDENADO POR FECHA, CON TABLA EN MEMORIA    *
001500*              DE HASTA 500 SESIONES.                           *
001600* 19/02/95 CPZ EL FICHERO ANTIGUO SE FILTRA A LAS FILAS DE       *
001700*              SEPTIEMBRE DE 2025 UNICAMENTE (PETICION CONTA).  *
001800* 17/11/98 ASR REVISION Y2K. LA FECHA ES TEXTO AAAA-MM-DD EN     *
001900*              AMBOS FICHEROS DE ENTRADA; LA COMPARACION DE      *
002000*              CADENAS NO TIENE RIESGO DE CORTE DE SIGLO.        *
002100* 30/03/99 ASR PRUEBAS DE PASO DE SIGLO. SIN INCIDENCIAS.        *
002200* 05/02/02 LPM LA TASA POR HORA Y EL ROI SE PROTEGEN CONTRA      *
002300*              DIVISION POR CERO (OP-2002-03).                  *
002400* 08/10/03 LPM REVISION GENERAL PARA EL MANUAL DE OPERACION      *
002500*              (OP-2003-11). SIN CAMBIOS DE LOGICA.              *
002600***************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID. PKR06.
002900 AUTHOR. C PEREZ ZUAZO.
003000 INSTALLATION. UNIZARBANK CPD - DESK DE ANALISIS DE RIESGO.
003100 DATE-WRITTEN. 05/09/1992.
003200 DATE-COMPILED.
003300 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT F-SEPT-NUEVO ASSIGN TO SEPTNEW
004300     ORGANIZATION IS LINE SEQUENTIAL
004400     FILE STATUS IS FSN.
004500
004600     SELECT F-SEPT-VIEJO ASSIGN TO SEPTOLD
004700     ORGANIZATION IS LINE SEQUENTIAL
004800     FILE STATUS IS FSV.
004900
005000     SELECT F-SEPT-COMBINADO ASSIGN TO SEPTCMB
005100     ORGANIZATION IS LINE SEQUENTIAL
005200     FILE STATUS IS FSB.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD F-SEPT-NUEVO
005700     LABEL RECORD STANDARD.
005800 01 SEPT-NUEVO-REG.
005900     02 SN-FECHA              PIC X(10).
006000     02 SN-SALA               PIC X(12).
006100     02 SN-CIEGA              PIC X(08).
006200     02 SN-BUYINS-USD         PIC 9(05)V99.
006300     02 SN-CASHOUTS-USD       PIC 9(05)V99.
006400     02 SN-HORAS-JUGADAS      PIC 9(02)V9.
006500     02 FILLER                PIC X(10).
006600
006700 FD F-SEPT-VIEJO
006800     LABEL RECORD STANDARD.
006900 01 SEPT-VIEJO-REG.
007000     02 SV-FECHA              PIC X(10).
007100     02 SV-SALA               PIC X(12).
007200     02 SV-CIEGA              PIC X(08).
007300     02 SV-BUYINS-USD         PIC 9(05)V99.
007400     02 SV-CASHOUTS-USD       PIC 9(05)V99.
007500     02 SV-HORAS-JUGADAS      PIC 9(02)V9.
007600     02 FILLER                PIC X(10).
007700
007800 FD F-SEPT-COMBINADO
007900     LABEL RECORD STANDARD.
008000 01 SEPT-COMBINADO-REG.
008100     02 SEP-FECHA             PIC X(10).
008200     02 SEP-ORIGEN            PIC X(12).
008300     02 SEP-SALA              PIC X(12).
008400     02 SEP-CIEGA-TEXT        PIC X(08).
008500     02 SEP-BUYINS-USD        PIC 9(05)V99.
008600     02 SEP-CASHOUTS-USD      PIC 9(05)V99.
008700     02 SEP-HORAS-JUGADAS     PIC 9(02)V9.
008800     02 SEP-NETO-USD          PIC S9(05)V99.
008850     02 FILLER                  PIC X(10).
008900
009000 WORKING-STORAGE SECTION.
009100 77 FSN                      PIC X(02).
009200 77 FSV                      PIC X(02).
009300 77 FSB                      PIC X(02).
009400
009500 01 WS-CAMPOS-FECHA.
009600     05 WS-FECHA.
009700         10 WS-ANO            PIC 9(4).
009800         10 WS-MES            PIC 9(2).
009900         10 WS-DIA            PIC 9(2).
010000     05 WS-HORA.
010100         10 WS-HORAS          PIC 9(2).
010200         10 WS-MINUTOS        PIC 9(2).
010300         10 WS-SEGUNDOS       PIC 9(2).
010400         10 WS-MILISEGUNDOS   PIC 9(2).
010500     05 WS-DIF-GMT            PIC S9(4).
010600 01 WS-FECHA-NUMERICA REDEFINES WS-CAMPOS-FECHA.
010700     05 WS-FEC-AAAAMMDD       PIC 9(8).
010800     05 FILLER                PIC X(13).
010900
011000 01 WS-CONTADORES.
011100     05 WS-N-FILAS             PIC 9(04) COMP VALUE ZERO.
011200     05 WS-IDX                 PIC 9(04) COMP VALUE ZERO.
011300     05 WS-PASADA               PIC 9(04) COMP VALUE ZERO.
011400     05 WS-POS                  PIC 9(04) COMP VALUE ZERO.
011500     05 FILLER                  PIC X(02).
011600
011700* TABLA EN MEMORIA CON LAS SESIONES DE AMBOS ORIGENES, ANTES
011800* DE ORDENAR POR FECHA Y VOLCAR AL FICHERO COMBINADO.
011900 01 WS-TABLA-SEPT.
012000     05 WS-SEPT-FILA OCCURS 500 TIMES.
012100         10 WS-F-FECHA         PIC X(10).
012200         10 WS-F-ORIGEN        PIC X(12).
012300         10 WS-F-SALA          PIC X(12).
012400         10 WS-F-CIEGA         PIC X(08).
012500         10 WS-F-BUYINS        PIC 9(05)V99.
012600         10 WS-F-CASHOUTS      PIC 9(05)V99.
012700         10 WS-F-HORAS         PIC 9(02)V9.
012800         10 WS-F-NETO          PIC S9(05)V99.
012900 01 WS-TABLA-SEPT-R REDEFINES WS-TABLA-SEPT.
013000     05 FILLER                  PIC X(30000).
013100
013200 01 WS-FILA-TEMP.
013300     05 WS-T-FECHA             PIC X(10).
013400     05 WS-T-ORIGEN            PIC X(12).
013500     05 WS-T-SALA              PIC X(12).
013600     05 WS-T-CIEGA             PIC X(08).
013700     05 WS-T-BUYINS            PIC 9(05)V99.
013800     05 WS-T-CASHOUTS          PIC 9(05)V99.
013900     05 WS-T-HORAS             PIC 9(02)V9.
014000     05 WS-T-NETO              PIC S9(05)V99.
014050     05 FILLER                  PIC X(04).
014100
014200* ACUMULADORES DEL RESUMEN B16.
014300 01 WS-RESUMEN.
014400     05 WS-TOTAL-SESIONES      PIC 9(04) COMP VALUE ZERO.
014500     05 WS-TOTAL-HORAS         PIC 9(06)V9 VALUE ZERO.
014600     05 WS-TOTAL-BUYINS        PIC 9(07)V99 VALUE ZERO.
014700     05 WS-TOTAL-CASHOUTS      PIC 9(07)V99 VALUE ZERO.
014800     05 WS-TOTAL-NETO          PIC S9(07)V99 VALUE ZERO.
014900     05 WS-TASA-HORARIA        PIC S9(05)V99 VALUE ZERO.
015000     05 WS-ROI-PCT             PIC S9(03)V99 VALUE ZERO.
015100 01 WS-RESUMEN-R REDEFINES WS-RESUMEN.
015200     05 FILLER                  PIC X(34).
015300
015400 01 WS-EDICION.
015500     05 WS-HORAS-ED             PIC ZZZZZ9.9.
015600     05 WS-BUYINS-ED            PIC ZZZZZZ9.99.
015700     05 WS-CASHOUTS-ED          PIC ZZZZZZ9.99.
015800     05 WS-NETO-ED              PIC -ZZZZZZ9.99.
015900     05 WS-TASA-ED              PIC -ZZZZ9.99.
016000     05 WS-ROI-ED               PIC -ZZ9.99.
016050     05 FILLER                  PIC X(04).
016100
016200 PROCEDURE DIVISION.
016300 PKR06-INICIO.
016400     MOVE FUNCTION CURRENT-DATE TO WS-CAMPOS-FECHA.
016500     DISPLAY "PKR06 - LOG UNIFICADO DE SEPTIEMBRE - INICIO".
016600
016700     MOVE ZERO TO WS-N-FILAS.
016800     PERFORM PKR06-CARGAR-NUEVO THRU PKR06-CARGAR-NUEVO-EXIT.
016900     PERFORM PKR06-CARGAR-VIEJO THRU PKR06-CARGAR-VIEJO-EXIT.
017000     PERFORM PKR06-ORDENAR-POR-FECHA THRU
017100         PKR06-ORDENAR-POR-FECHA-EXIT.
017200     PERFORM PKR06-ESCRIBIR-COMBINADO THRU
017300         PKR06-ESCRIBIR-COMBINADO-EXIT.
017400     PERFORM PKR06-CALCULAR-RESUMEN THRU
017500         PKR06-CALCULAR-RESUMEN-EXIT.
017600     PERFORM PKR06-IMPRIMIR-RESUMEN THRU
017700         PKR06-IMPRIMIR-RESUMEN-EXIT.
017800
017900     DISPLAY "PKR06 - LOG UNIFICADO DE SEPTIEMBRE - FIN".
018000     GO TO PKR06-FIN.
018100
018200 PKR06-CARGAR-NUEVO.
018300     OPEN INPUT F-SEPT-NUEVO.
018400     IF FSN NOT = "00"
018500         DISPLAY "PKR06 - ERROR AL ABRIR SEPTNEW, FSN=" FSN
018600         GO TO PKR06-CARGAR-NUEVO-EXIT.
018700
018800     PERFORM PKR06-LEER-UNA-NUEVA THRU PKR06-LEER-UNA-NUEVA-EXIT
018900         UNTIL FSN = "10".
019000     CLOSE F-SEPT-NUEVO.
019100 PKR06-CARGAR-NUEVO-EXIT.
019200     EXIT.
019300
019400 PKR06-LEER-UNA-NUEVA.
019500     READ F-SEPT-NUEVO
019600         AT END MOVE "10" TO FSN
019700         NOT AT END
019800             ADD 1 TO WS-N-FILAS
019900             MOVE SN-FECHA TO WS-F-FECHA (WS-N-FILAS)
020000             MOVE "Sept25_26" TO WS-F-ORIGEN (WS-N-FILAS)
020100             MOVE SN-SALA TO WS-F-SALA (WS-N-FILAS)
020200             MOVE SN-CIEGA TO WS-F-CIEGA (WS-N-FILAS)
020300             MOVE SN-BUYINS-USD TO WS-F-BUYINS (WS-N-FILAS)
020400             MOVE SN-CASHOUTS-USD TO WS-F-CASHOUTS (WS-N-FILAS)
020500             MOVE SN-HORAS-JUGADAS TO WS-F-HORAS (WS-N-FILAS)
020600             COMPUTE WS-F-NETO (WS-N-FILAS) ROUNDED =
020700                 SN-CASHOUTS-USD - SN-BUYINS-USD.
020800 PKR06-LEER-UNA-NUEVA-EXIT.
020900     EXIT.
021000
021100 PKR06-CARGAR-VIEJO.
021200     OPEN INPUT F-SEPT-VIEJO.
021300     IF FSV NOT = "00"
021400         DISPLAY "PKR06 - ERROR AL ABRIR SEPTOLD, FSV=" FSV
021500         GO TO PKR06-CARGAR-VIEJO-EXIT.
021600
021700     PERFORM PKR06-LEER-UNA-VIEJA THRU PKR06-LEER-UNA-VIEJA-EXIT
021800         UNTIL FSV = "10".
021900     CLOSE F-SEPT-VIEJO.
022000 PKR06-CARGAR-VIEJO-EXIT.
022100     EXIT.
022200
022300* SOLO SE CONSERVAN LAS FILAS DEL FICHERO ANTIGUO CUYA FECHA
022400* EMPIEZA POR "2025-09" (PETICION CONTA, 19/02/95).
022500 PKR06-LEER-UNA-VIEJA.
022600     READ F-SEPT-VIEJO
022700         AT END MOVE "10" TO FSV
022800         NOT AT END
022900             IF SV-FECHA (1:7) = "2025-09"
023000                 ADD 1 TO WS-N-FILAS
023100                 MOVE SV-FECHA TO WS-F-FECHA (WS-N-FILAS)
023200                 MOVE "2025_Results" TO WS-F-ORIGEN (WS-N-FILAS)
023300                 MOVE SV-SALA TO WS-F-SALA (WS-N-FILAS)
023400                 MOVE SV-CIEGA TO WS-F-CIEGA (WS-N-FILAS)
023500                 MOVE SV-BUYINS-USD TO WS-F-BUYINS (WS-N-FILAS)
023600                 MOVE SV-CASHOUTS-USD TO
023700                     WS-F-CASHOUTS (WS-N-FILAS)
023800                 MOVE SV-HORAS-JUGADAS TO WS-F-HORAS (WS-N-FILAS)
023900                 COMPUTE WS-F-NETO (WS-N-FILAS) ROUNDED =
024000                     SV-CASHOUTS-USD - SV-BUYINS-USD
024100             END-IF.
024200 PKR06-LEER-UNA-VIEJA-EXIT.
024300     EXIT.
024400
024500* ORDENACION ASCENDENTE POR FECHA (METODO BURBUJA, INTERCAMBIO
024600* DE FILA COMPLETA A TRAVES DE WS-FILA-TEMP).
024700 PKR06-ORDENAR-POR-FECHA.
024800     IF WS-N-FILAS < 2
024900         GO TO PKR06-ORDENAR-POR-FECHA-EXIT.
025000     PERFORM PKR06-PASADA-BURBUJA THRU
025100         PKR06-PASADA-BURBUJA-EXIT
025200         VARYING WS-PASADA FROM 1 BY 1 UNTIL WS-PASADA > WS-N-FILAS.
025300 PKR06-ORDENAR-POR-FECHA-EXIT.
025400     EXIT.
025500
025600 PKR06-PASADA-BURBUJA.
025700     PERFORM PKR06-COMPARAR-VECINOS THRU
025800         PKR06-COMPARAR-VECINOS-EXIT
025900         VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > WS-N-FILAS - 1.
026000 PKR06-PASADA-BURBUJA-EXIT.
026100     EXIT.
026200
026300 PKR06-COMPARAR-VECINOS.
026400     IF WS-F-FECHA (WS-POS) > WS-F-FECHA (WS-POS + 1)
026500         MOVE WS-SEPT-FILA (WS-POS) TO WS-FILA-TEMP
026600         MOVE WS-SEPT-FILA (WS-POS + 1) TO WS-SEPT-FILA (WS-POS)
026700         MOVE WS-FILA-TEMP TO WS-SEPT-FILA (WS-POS + 1).
026800 PKR06-COMPARAR-VECINOS-EXIT.
026900     EXIT.
027000
027100 PKR06-ESCRIBIR-COMBINADO.
027200     OPEN OUTPUT F-SEPT-COMBINADO.
027300     MOVE ZERO TO WS-IDX.
027400     PERFORM PKR06-ESCRIBIR-UNA-FILA THRU
027500         PKR06-ESCRIBIR-UNA-FILA-EXIT WS-N-FILAS TIMES.
027600     CLOSE F-SEPT-COMBINADO.
027700 PKR06-ESCRIBIR-COMBINADO-EXIT.
027800     EXIT.
027900
028000 PKR06-ESCRIBIR-UNA-FILA.
028100     ADD 1 TO WS-IDX.
028200     MOVE WS-F-FECHA (WS-IDX) TO SEP-FECHA.
028300     MOVE WS-F-ORIGEN (WS-IDX) TO SEP-ORIGEN.
028400     MOVE WS-F-SALA (WS-IDX) TO SEP-SALA.
028500     MOVE WS-F-CIEGA (WS-IDX) TO SEP-CIEGA-TEXT.
028600     MOVE WS-F-BUYINS (WS-IDX) TO SEP-BUYINS-USD.
028700     MOVE WS-F-CASHOUTS (WS-IDX) TO SEP-CASHOUTS-USD.
028800     MOVE WS-F-HORAS (WS-IDX) TO SEP-HORAS-JUGADAS.
028900     MOVE WS-F-NETO (WS-IDX) TO SEP-NETO-USD.
029000     WRITE SEPT-COMBINADO-REG.
029100 PKR06-ESCRIBIR-UNA-FILA-EXIT.
029200     EXIT.
029300
029400* REGLA B16 - TOTALES DEL MES, CON PROTECCION CONTRA DIVISION
029500* POR CERO EN LA TASA POR HORA Y EL ROI.
029600 PKR06-CALCULAR-RESUMEN.
029700     MOVE WS-N-FILAS TO WS-TOTAL-SESIONES.
029800     MOVE ZERO TO WS-IDX.
029900     PERFORM PKR06-ACUMULAR-UNA-FILA THRU
030000         PKR06-ACUMULAR-UNA-FILA-EXIT WS-N-FILAS TIMES.
030100
030200     IF WS-TOTAL-HORAS = ZERO
030300         MOVE ZERO TO WS-TASA-HORARIA
030400     ELSE
030500         COMPUTE WS-TASA-HORARIA ROUNDED =
030600             WS-TOTAL-NETO / WS-TOTAL-HORAS
030700     END-IF.
030800
030900     IF WS-TOTAL-BUYINS = ZERO
031000         MOVE ZERO TO WS-ROI-PCT
031100     ELSE
031200         COMPUTE WS-ROI-PCT ROUNDED =
031300             WS-TOTAL-NETO / WS-TOTAL-BUYINS * 100
031400     END-IF.
031500 PKR06-CALCULAR-RESUMEN-EXIT.
031600     EXIT.
031700
031800 PKR06-ACUMULAR-UNA-FILA.
031900     ADD 1 TO WS-IDX.
032000     ADD WS-F-HORAS (WS-IDX) TO WS-TOTAL-HORAS.
032100     ADD WS-F-BUYINS (WS-IDX) TO WS-TOTAL-BUYINS.
032200     ADD WS-F-CASHOUTS (WS-IDX) TO WS-TOTAL-CASHOUTS.
032300     ADD WS-F-NETO (WS-IDX) TO WS-TOTAL-NETO.
032400 PKR06-ACUMULAR-UNA-FILA-EXIT.
032500     EXIT.
032600
032700 PKR06-IMPRIMIR-RESUMEN.
032800     MOVE WS-TOTAL-HORAS TO WS-HORAS-ED.
032900     MOVE WS-TOTAL-BUYINS TO WS-BUYINS-ED.
033000     MOVE WS-TOTAL-CASHOUTS TO WS-CASHOUTS-ED.
033100     MOVE WS-TOTAL-NETO TO WS-NETO-ED.
033200     MOVE WS-TASA-HORARIA TO WS-TASA-ED.
033300     MOVE WS-ROI-PCT TO WS-ROI-ED.
033400
033500     DISPLAY "RESUMEN DE SEPTIEMBRE - SESIONES: "
033600         WS-TOTAL-SESIONES.
033700     DISPLAY "  HORAS TOTALES.......: " WS-HORAS-ED.
033800     DISPLAY "  BUY-INS TOTALES.....: " WS-BUYINS-ED.
033900     DISPLAY "  CASH-OUTS TOTALES...: " WS-CASHOUTS-ED.
034000     DISPLAY "  NETO TOTAL (USD)....: " WS-NETO-ED.
034100     DISPLAY "  TASA POR HORA (USD).: " WS-TASA-ED.
034200     DISPLAY "  ROI (%)..............: " WS-ROI-ED.
034300 PKR06-IMPRIMIR-RESUMEN-EXIT.
034400     EXIT.
034500
034600 PKR06-FIN.
034700     STOP RUN.
