000100***************************************************************
000200* PKR02 - ENRIQUECIMIENTO DE SESIONES DE POKER.                *
000300*                                                              *
000400* POR CADA SESION EN BRUTO CALCULA LA CIEGA GRANDE EFECTIVA,   *
000500* EL MULTIPLICADOR DE STRADDLE, LAS INTENSIDADES DE JUEGO      *
000600* LATERAL, LOS MULTIPLICADORES DE PROFUNDIDAD DE FICHAS, LAS   *
000700* METRICAS DE LA SESION Y LA ESTIMACION DE MANOS JUGADAS.      *
000800* ES UNA TRANSFORMACION REGISTRO A REGISTRO; NO HAY RUPTURAS   *
000900* DE CONTROL EN ESTE PASO.                                     *
001000*                                                              *
001100* HISTORIAL DE MODIFICACIONES                                  *
001200* ------------------------------------------------------------ *
001300* 14/03/89 JGR ALTA INICIAL. CALCULO DE CIEGA EFECTIVA,        *
001400*              STRADDLE Y RESULTADO NETO DE LA SESION.         *
001500* 11/02/90 JGR SE ANADE EL CALCULO DE INTENSIDAD DE JUEGO      *
001600*              LATERAL (BOMBPOTS, STAND-UP, BOUNTY).           *
001700* 19/05/90 JGR SE ANADEN LOS MULTIPLICADORES POR PROFUNDIDAD   *
001800*              DE FICHAS (S/N/D/VD), PETICION RG-0031.         *
001900* 25/02/92 MRZ SE ANADE LA ESTIMACION DE MANOS JUGADAS Y LAS   *
002000*              TASAS POR MANO (BB/MANO, USD/MANO).             *
002100* 17/11/98 ASR REVISION Y2K. SIN CAMPOS DE FECHA CALCULADOS EN *
002200*              ESTE PASO; NO SE REQUIEREN CAMBIOS.             *
002300* 30/03/99 ASR PRUEBAS DE PASO DE SIGLO. SIN INCIDENCIAS.      *
002400* 12/06/01 LPM SE PROTEGEN LAS DIVISIONES POR HORAS Y BUY-INS  *
002500*              A CERO TRAS INCIDENCIA OP-2001-07.              *
002600* 08/10/03 LPM REVISION GENERAL PARA EL MANUAL DE OPERACION    *
002700*              (OP-2003-11). SIN CAMBIOS DE LOGICA.            *
002750* 19/02/04 LPM EL REGISTRO ENRIQUECIDO NO ARRASTRABA STRADDLE,  *
002760*              BOMBPOTS, STAND-UP, BOUNTY, PROFUNDIDAD NI LAS   *
002770*              NOTAS DE LA SESION EN BRUTO; PKR03 LOS NECESITA  *
002780*              PARA FUTURAS AMPLIACIONES. SE ANADEN AL FINAL DE *
002790*              LOS CAMPOS HEREDADOS DE LA SESION (OP-2004-02).  *
002800***************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID. PKR02.
003100 AUTHOR. J GARCIA RUIZ.
003200 INSTALLATION. UNIZARBANK CPD - DESK DE ANALISIS DE RIESGO.
003300 DATE-WRITTEN. 03/14/1989.
003400 DATE-COMPILED.
003500 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT F-SESIONES ASSIGN TO RAWSESS
004500     ORGANIZATION IS LINE SEQUENTIAL
004600     FILE STATUS IS FSR.
004700
004800     SELECT F-ENRIQUECIDAS ASSIGN TO ENRSESS
004900     ORGANIZATION IS LINE SEQUENTIAL
005000     FILE STATUS IS FSE.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD F-SESIONES
005500     LABEL RECORD STANDARD.
005600 01 SESION-REG.
005700     02 SESS-DATE              PIC X(10).
005800     02 SESS-ROOM              PIC X(12).
005900     02 SESS-STAKE-TEXT        PIC X(08).
006000     02 SESS-BUYINS-USD        PIC 9(05)V99.
006100     02 SESS-CASHOUTS-USD      PIC 9(05)V99.
006200     02 SESS-HOURS-PLAYED      PIC 9(02)V9.
006300     02 SESS-STRADDLE-EXP      PIC X(09).
006400     02 SESS-BOMBPOTS-COUNT    PIC 9(03).
006500     02 SESS-STANDUP-MINUTES   PIC 9(03).
006600     02 SESS-BOUNTY-FLAG       PIC X(01).
006700     02 SESS-DEPTH-CLASS       PIC X(02).
006800     02 SESS-NOTES             PIC X(30).
006900     02 FILLER                 PIC X(05).
007000
007100 FD F-ENRIQUECIDAS
007200     LABEL RECORD STANDARD.
007300 01 ENR-SESION-REG.
007400     02 ENR-R-SESS-DATE             PIC X(10).
007500     02 ENR-R-SESS-ROOM             PIC X(12).
007600     02 ENR-R-SESS-STAKE-TEXT       PIC X(08).
007700     02 ENR-R-SESS-BUYINS-USD       PIC 9(05)V99.
007800     02 ENR-R-SESS-CASHOUTS-USD     PIC 9(05)V99.
007900     02 ENR-R-SESS-HOURS-PLAYED     PIC 9(02)V9.
007910     02 ENR-R-SESS-STRADDLE-EXP     PIC X(09).
007920     02 ENR-R-SESS-BOMBPOTS-COUNT   PIC 9(03).
007930     02 ENR-R-SESS-STANDUP-MINUTES  PIC 9(03).
007940     02 ENR-R-SESS-BOUNTY-FLAG      PIC X(01).
007950     02 ENR-R-SESS-DEPTH-CLASS      PIC X(02).
007960     02 ENR-R-SESS-NOTES            PIC X(30).
008000     02 ENR-EFFECTIVE-BB            PIC 9(03)V99.
008100     02 ENR-STRADDLE-MULT           PIC 9V99.
008200     02 ENR-EFF-BB-STRADDLE         PIC 9(03)V99.
008300     02 ENR-BOMBPOT-INTENSITY       PIC 9V9(4).
008400     02 ENR-STANDUP-INTENSITY       PIC 9V9(4).
008500     02 ENR-BOUNTY-INTENSITY        PIC 9V9(4).
008600     02 ENR-SIDE-GAME-INTENSITY     PIC 9V9(4).
008700     02 ENR-DEPTH-VARIANCE-MULT     PIC 9V99.
008800     02 ENR-DEPTH-SKILL-MULT        PIC 9V99.
008900     02 ENR-NET-RESULT              PIC S9(05)V99.
009000     02 ENR-ROI                     PIC S9(03)V9(4).
009100     02 ENR-HOURLY-RATE             PIC S9(05)V99.
009200     02 ENR-BB-PER-HOUR             PIC S9(04)V9(2).
009300     02 ENR-BB-PER-SESSION          PIC S9(05)V9(2).
009400     02 ENR-BUYINS-RISKED           PIC 9(03)V9(2).
009500     02 ENR-BB-PER-BUYIN-RISKED     PIC S9(05)V9(2).
009600     02 ENR-HANDS-PER-HOUR          PIC 9(02)V9(2).
009700     02 ENR-HANDS-PLAYED            PIC 9(04).
009800     02 ENR-BB-PER-HAND             PIC S9(02)V9(6).
009900     02 ENR-USD-PER-HAND            PIC S9(04)V9(4).
010000     02 FILLER                      PIC X(08).
010100
010200 WORKING-STORAGE SECTION.
010300 77 FSR                        PIC X(02).
010400 77 FSE                        PIC X(02).
010500
010600 01 WS-CAMPOS-FECHA.
010700     05 WS-FECHA.
010800         10 WS-ANO            PIC 9(4).
010900         10 WS-MES            PIC 9(2).
011000         10 WS-DIA            PIC 9(2).
011100     05 WS-HORA.
011200         10 WS-HORAS          PIC 9(2).
011300         10 WS-MINUTOS        PIC 9(2).
011400         10 WS-SEGUNDOS       PIC 9(2).
011500         10 WS-MILISEGUNDOS   PIC 9(2).
011600     05 WS-DIF-GMT            PIC S9(4).
011700 01 WS-FECHA-NUMERICA REDEFINES WS-CAMPOS-FECHA.
011800     05 WS-FEC-AAAAMMDD       PIC 9(8).
011900     05 FILLER                PIC X(13).
012000
012100* TROCEO DE LA ETIQUETA DE CIEGA (EJ. "2-5-10") EN SUS PARTES
012200* SEPARADAS POR GUION. LA SEGUNDA PARTE ES LA CIEGA GRANDE.
012300 01 WS-TROCEO-CIEGA.
012400     05 WS-CIEGA-P1            PIC 9(03).
012500     05 WS-CIEGA-P2            PIC 9(03).
012600     05 WS-CIEGA-P3            PIC 9(03).
012700     05 WS-N-PARTES-CIEGA      PIC 9(02) COMP.
012800 01 WS-TROCEO-CIEGA-R REDEFINES WS-TROCEO-CIEGA.
012900     05 FILLER                 PIC X(11).
013000
013100 01 WS-CAMPOS-CALCULO.
013200     05 WS-RATIO-BOMBPOT       PIC 9V9(4) VALUE ZERO.
013300     05 WS-RATIO-STANDUP       PIC 9V9(4) VALUE ZERO.
013400     05 WS-DIVISOR-STANDUP     PIC 9(05)V9 VALUE ZERO.
013500     05 WS-SIDE-CAPADO         PIC 9V9(4) VALUE ZERO.
013600     05 WS-AJUSTE-STRADDLE     PIC S9(02) COMP VALUE ZERO.
013700     05 WS-AJUSTE-PROFUNDIDAD  PIC S9(02) COMP VALUE ZERO.
013800     05 WS-AJUSTE-LATERAL      PIC S9(02)V9(4) VALUE ZERO.
013900     05 FILLER                 PIC X(04).
014000 01 WS-CAMPOS-CALCULO-R REDEFINES WS-CAMPOS-CALCULO.
014100     05 FILLER                 PIC X(26).
014200
014300 PROCEDURE DIVISION.
014400 PKR02-INICIO.
014500     MOVE FUNCTION CURRENT-DATE TO WS-CAMPOS-FECHA.
014600     OPEN INPUT F-SESIONES.
014700     OPEN OUTPUT F-ENRIQUECIDAS.
014800     IF FSR NOT = "00" OR FSE NOT = "00"
014900         DISPLAY "PKR02 - ERROR AL ABRIR FICHEROS, FSR=" FSR
015000             " FSE=" FSE
015100         GO TO PKR02-FIN.
015200
015300     PERFORM PKR02-LEER-UN-REGISTRO THRU PKR02-LEER-UN-REGISTRO-EXIT
015400         UNTIL FSR = "10".
015500
015600     CLOSE F-SESIONES F-ENRIQUECIDAS.
015700     GO TO PKR02-FIN.
015800
015900 PKR02-LEER-UN-REGISTRO.
016000     READ F-SESIONES
016100         AT END MOVE "10" TO FSR
016200         NOT AT END PERFORM PKR02-PROCESAR-REGISTRO THRU
016300             PKR02-PROCESAR-REGISTRO-EXIT.
016400 PKR02-LEER-UN-REGISTRO-EXIT.
016500     EXIT.
016600
016700 PKR02-PROCESAR-REGISTRO.
016800     PERFORM PKR02-BB-EFECTIVA-STRADDLE THRU
016900         PKR02-BB-EFECTIVA-STRADDLE-EXIT.
017000     PERFORM PKR02-INTENSIDAD-LATERAL THRU
017100         PKR02-INTENSIDAD-LATERAL-EXIT.
017200     PERFORM PKR02-MULT-PROFUNDIDAD THRU
017300         PKR02-MULT-PROFUNDIDAD-EXIT.
017400     PERFORM PKR02-METRICAS-SESION THRU
017500         PKR02-METRICAS-SESION-EXIT.
017600     PERFORM PKR02-MANOS-ESTIMADAS THRU
017700         PKR02-MANOS-ESTIMADAS-EXIT.
017800
017900     MOVE SESS-DATE           TO ENR-R-SESS-DATE.
018000     MOVE SESS-ROOM           TO ENR-R-SESS-ROOM.
018100     MOVE SESS-STAKE-TEXT     TO ENR-R-SESS-STAKE-TEXT.
018200     MOVE SESS-BUYINS-USD     TO ENR-R-SESS-BUYINS-USD.
018300     MOVE SESS-CASHOUTS-USD   TO ENR-R-SESS-CASHOUTS-USD.
018400     MOVE SESS-HOURS-PLAYED   TO ENR-R-SESS-HOURS-PLAYED.
018410     MOVE SESS-STRADDLE-EXP   TO ENR-R-SESS-STRADDLE-EXP.
018420     MOVE SESS-BOMBPOTS-COUNT TO ENR-R-SESS-BOMBPOTS-COUNT.
018430     MOVE SESS-STANDUP-MINUTES TO ENR-R-SESS-STANDUP-MINUTES.
018440     MOVE SESS-BOUNTY-FLAG    TO ENR-R-SESS-BOUNTY-FLAG.
018450     MOVE SESS-DEPTH-CLASS    TO ENR-R-SESS-DEPTH-CLASS.
018460     MOVE SESS-NOTES          TO ENR-R-SESS-NOTES.
018500     WRITE ENR-SESION-REG.
018600 PKR02-PROCESAR-REGISTRO-EXIT.
018700     EXIT.
018800
018900* REGLA B2 - CIEGA EFECTIVA Y STRADDLE.
019000 PKR02-BB-EFECTIVA-STRADDLE.
019100     MOVE ZERO TO WS-CIEGA-P1 WS-CIEGA-P2 WS-CIEGA-P3.
019200     UNSTRING SESS-STAKE-TEXT DELIMITED BY "-"
019300         INTO WS-CIEGA-P1 WS-CIEGA-P2 WS-CIEGA-P3
019400         TALLYING IN WS-N-PARTES-CIEGA.
019500
019600     IF WS-N-PARTES-CIEGA < 2
019700         MOVE 1 TO ENR-EFFECTIVE-BB
019800     ELSE
019900         COMPUTE ENR-EFFECTIVE-BB ROUNDED = WS-CIEGA-P2.
020000
020100     EVALUATE SESS-STRADDLE-EXP
020200         WHEN "none"
020300             MOVE 1.00 TO ENR-STRADDLE-MULT
020400         WHEN "low"
020500             MOVE 1.10 TO ENR-STRADDLE-MULT
020600         WHEN "medium"
020700             MOVE 1.25 TO ENR-STRADDLE-MULT
020800         WHEN "high"
020900             MOVE 1.50 TO ENR-STRADDLE-MULT
021000         WHEN "mandatory"
021100             MOVE 2.00 TO ENR-STRADDLE-MULT
021200         WHEN OTHER
021300             MOVE 1.00 TO ENR-STRADDLE-MULT
021400     END-EVALUATE.
021500
021600     COMPUTE ENR-EFF-BB-STRADDLE ROUNDED =
021700         ENR-EFFECTIVE-BB * ENR-STRADDLE-MULT.
021800 PKR02-BB-EFECTIVA-STRADDLE-EXIT.
021900     EXIT.
022000
022100* REGLA B3 - INTENSIDAD DE JUEGO LATERAL.
022200 PKR02-INTENSIDAD-LATERAL.
022300     MOVE ZERO TO WS-RATIO-BOMBPOT WS-RATIO-STANDUP.
022400     IF SESS-HOURS-PLAYED > ZERO
022500         COMPUTE WS-RATIO-BOMBPOT ROUNDED =
022600             SESS-BOMBPOTS-COUNT / SESS-HOURS-PLAYED.
022700     IF WS-RATIO-BOMBPOT > 5
022800         MOVE 5 TO WS-RATIO-BOMBPOT.
022900     COMPUTE ENR-BOMBPOT-INTENSITY ROUNDED =
023000         WS-RATIO-BOMBPOT / 5.
023100
023200     COMPUTE WS-DIVISOR-STANDUP ROUNDED =
023300         SESS-HOURS-PLAYED * 60.
023400     IF WS-DIVISOR-STANDUP > ZERO
023500         COMPUTE WS-RATIO-STANDUP ROUNDED =
023600             SESS-STANDUP-MINUTES / WS-DIVISOR-STANDUP.
023700     IF WS-RATIO-STANDUP > 0.5
023800         MOVE 0.5 TO WS-RATIO-STANDUP.
023900     COMPUTE ENR-STANDUP-INTENSITY ROUNDED =
024000         WS-RATIO-STANDUP / 0.5.
024100
024200     IF SESS-BOUNTY-FLAG = "Y"
024300         MOVE 1 TO ENR-BOUNTY-INTENSITY
024400     ELSE
024500         MOVE ZERO TO ENR-BOUNTY-INTENSITY.
024600
024700     ADD ENR-BOMBPOT-INTENSITY ENR-STANDUP-INTENSITY
024800         ENR-BOUNTY-INTENSITY GIVING ENR-SIDE-GAME-INTENSITY.
024900 PKR02-INTENSIDAD-LATERAL-EXIT.
025000     EXIT.
025100
025200* REGLA B4 - MULTIPLICADORES POR PROFUNDIDAD DE FICHAS.
025300 PKR02-MULT-PROFUNDIDAD.
025400     EVALUATE SESS-DEPTH-CLASS
025500         WHEN "S"
025600             MOVE 0.70 TO ENR-DEPTH-VARIANCE-MULT
025700             MOVE 1.10 TO ENR-DEPTH-SKILL-MULT
025800         WHEN "N"
025900             MOVE 1.00 TO ENR-DEPTH-VARIANCE-MULT
026000             MOVE 1.00 TO ENR-DEPTH-SKILL-MULT
026100         WHEN "D"
026200             MOVE 1.40 TO ENR-DEPTH-VARIANCE-MULT
026300             MOVE 1.15 TO ENR-DEPTH-SKILL-MULT
026400         WHEN "VD"
026500             MOVE 2.00 TO ENR-DEPTH-VARIANCE-MULT
026600             MOVE 1.30 TO ENR-DEPTH-SKILL-MULT
026700         WHEN OTHER
026800             MOVE 1.00 TO ENR-DEPTH-VARIANCE-MULT
026900             MOVE 1.00 TO ENR-DEPTH-SKILL-MULT
027000     END-EVALUATE.
027100 PKR02-MULT-PROFUNDIDAD-EXIT.
027200     EXIT.
027300
027400* REGLA B5 - METRICAS DE LA SESION.
027500 PKR02-METRICAS-SESION.
027600     COMPUTE ENR-NET-RESULT ROUNDED =
027700         SESS-CASHOUTS-USD - SESS-BUYINS-USD.
027800
027900     MOVE ZERO TO ENR-ROI ENR-HOURLY-RATE ENR-BB-PER-HOUR
028000         ENR-BB-PER-SESSION ENR-BUYINS-RISKED
028100         ENR-BB-PER-BUYIN-RISKED.
028200
028300     IF SESS-BUYINS-USD > ZERO
028400         COMPUTE ENR-ROI ROUNDED =
028500             ENR-NET-RESULT / SESS-BUYINS-USD.
028600
028700     IF SESS-HOURS-PLAYED > ZERO
028800         COMPUTE ENR-HOURLY-RATE ROUNDED =
028900             ENR-NET-RESULT / SESS-HOURS-PLAYED.
029000
029100     COMPUTE ENR-BB-PER-HOUR ROUNDED =
029200         ENR-HOURLY-RATE / ENR-EFF-BB-STRADDLE.
029300     COMPUTE ENR-BB-PER-SESSION ROUNDED =
029400         ENR-NET-RESULT / ENR-EFF-BB-STRADDLE.
029500     COMPUTE ENR-BUYINS-RISKED ROUNDED =
029600         SESS-BUYINS-USD / (100 * ENR-EFF-BB-STRADDLE).
029700
029800     IF ENR-BUYINS-RISKED > ZERO
029900         COMPUTE ENR-BB-PER-BUYIN-RISKED ROUNDED =
030000             ENR-BB-PER-SESSION / ENR-BUYINS-RISKED.
030100 PKR02-METRICAS-SESION-EXIT.
030200     EXIT.
030300
030400* REGLA B6 - ESTIMACION DE MANOS JUGADAS.
030500 PKR02-MANOS-ESTIMADAS.
030600     MOVE ZERO TO WS-AJUSTE-STRADDLE WS-AJUSTE-PROFUNDIDAD
030700         WS-AJUSTE-LATERAL WS-SIDE-CAPADO.
030800
030900     IF ENR-STRADDLE-MULT > 1.10
031000         MOVE -2 TO WS-AJUSTE-STRADDLE.
031100
031200     IF SESS-DEPTH-CLASS = "D" OR SESS-DEPTH-CLASS = "VD"
031300         MOVE -3 TO WS-AJUSTE-PROFUNDIDAD.
031400
031500     MOVE ENR-SIDE-GAME-INTENSITY TO WS-SIDE-CAPADO.
031600     IF WS-SIDE-CAPADO > 1
031700         MOVE 1 TO WS-SIDE-CAPADO.
031800     COMPUTE WS-AJUSTE-LATERAL ROUNDED = -5 * WS-SIDE-CAPADO.
031900
032000     COMPUTE ENR-HANDS-PER-HOUR ROUNDED = 30 +
032100         WS-AJUSTE-STRADDLE + WS-AJUSTE-PROFUNDIDAD +
032200         WS-AJUSTE-LATERAL.
032300
032400     COMPUTE ENR-HANDS-PLAYED ROUNDED =
032500         ENR-HANDS-PER-HOUR * SESS-HOURS-PLAYED.
032600     IF ENR-HANDS-PLAYED < 1
032700         MOVE 1 TO ENR-HANDS-PLAYED.
032800
032900     COMPUTE ENR-BB-PER-HAND ROUNDED =
033000         ENR-BB-PER-SESSION / ENR-HANDS-PLAYED.
033100     COMPUTE ENR-USD-PER-HAND ROUNDED =
033200         ENR-NET-RESULT / ENR-HANDS-PLAYED.
033300 PKR02-MANOS-ESTIMADAS-EXIT.
033400     EXIT.
033500
033600 PKR02-FIN.
033700     EXIT PROGRAM.
