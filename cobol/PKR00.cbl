000100***************************************************************
000200* PKR00 - LANZADOR DEL PROCESO BATCH "ESTUDIO DE BANCA PARA   *
000300*         JUGADORES DE POKER EN VIVO".                        *
000400*                                                              *
000500* ENCADENA, POR ORDEN, LOS PROGRAMAS PKR01 A PKR05 QUE        *
000600* CARGAN LAS SESIONES, LAS ENRIQUECEN, ESTIMAN LOS            *
000700* PARAMETROS DE CADA CIEGA, SIMULAN LA EVOLUCION DE LA        *
000800* BANCA Y EMITEN LA RECOMENDACION FINAL. EL PROCESO PKR06     *
000900* (UNIFICACION DEL LOG DE SEPTIEMBRE) ES UN TRABAJO BATCH      *
001000* INDEPENDIENTE Y NO SE LANZA DESDE AQUI.                     *
001100*                                                              *
001200* HISTORIAL DE MODIFICACIONES                                 *
001300* ------------------------------------------------------------*
001400* 14/03/89 JGR ALTA INICIAL DEL LANZADOR. ENCADENA PKR01 A    *
001500*              PKR05 SIN PARAMETROS DE ENTRADA.               *
001600* 02/09/89 JGR SE ANADEN LAS CONSTANTES DE SIMULACION (N,      *
001700*              HORIZONTES, UMBRALES DE CAIDA) EN ESTE MISMO   *
001800*              PROGRAMA PARA NO DUPLICARLAS EN CADA ETAPA.    *
001900* 22/01/91 MRZ SE PASA LA BANCA Y LA TOLERANCIA DE RIESGO A   *
002000*              PKR05 POR LINKAGE (ANTES VENIA FIJA EN PKR05). *
002100* 30/07/93 MRZ SE PASA EL NUMERO DE SIMULACIONES Y LA BANCA   *
002200*              INICIAL A PKR04 POR LINKAGE.                  *
002300* 17/11/98 ASR REVISION Y2K. LAS FECHAS DE SESION SE TRATAN   *
002400*              COMO TEXTO AAAA-MM-DD EN TODA LA CADENA; NO    *
002500*              SE DETECTA RIESGO DE CORTE DE SIGLO.           *
002600* 30/03/99 ASR PRUEBAS DE PASO DE SIGLO EN EL ENTORNO DE      *
002700*              PRUEBAS DEL DPTO. SIN INCIDENCIAS A REPORTAR.  *
002800* 12/06/01 LPM NUMERO DE SIMULACIONES POR DEFECTO A 10.000    *
002900*              SEGUN PETICION RG-0142 DEL DESK DE RIESGOS.    *
003000* 08/10/03 LPM DOCUMENTADA LA CADENA DE LLAMADAS EN EL MANUAL *
003100*              DE OPERACION (REF. OP-2003-11).                *
003200***************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID. PKR00.
003500 AUTHOR. J GARCIA RUIZ.
003600 INSTALLATION. UNIZARBANK CPD - DESK DE ANALISIS DE RIESGO.
003700 DATE-WRITTEN. 03/14/1989.
003800 DATE-COMPILED.
003900 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800* FECHA DE EJECUCION DEL LANZADOR, MISMA FORMA QUE EN TODOS
004900* LOS PROGRAMAS DE LA CADENA (SE RELLENA DE FUNCTION
005000* CURRENT-DATE DE UNA SOLA VEZ, 21 POSICIONES).
005100 01 WS-CAMPOS-FECHA.
005200     05 WS-FECHA.
005300         10 WS-ANO            PIC 9(4).
005400         10 WS-MES            PIC 9(2).
005500         10 WS-DIA            PIC 9(2).
005600     05 WS-HORA.
005700         10 WS-HORAS          PIC 9(2).
005800         10 WS-MINUTOS        PIC 9(2).
005900         10 WS-SEGUNDOS       PIC 9(2).
006000         10 WS-MILISEGUNDOS   PIC 9(2).
006100     05 WS-DIF-GMT            PIC S9(4).
006200 01 WS-FECHA-NUMERICA REDEFINES WS-CAMPOS-FECHA.
006300     05 WS-FEC-AAAAMMDD       PIC 9(8).
006400     05 FILLER                PIC X(13).
006500
006600* CONSTANTES DEL ESTUDIO. SE FIJAN AQUI UNA SOLA VEZ Y SE
006700* REPARTEN A LAS ETAPAS QUE LAS NECESITAN POR LINKAGE.
006800 01 WS-CONFIG-SIMULACION.
006900     05 WS-N-SIMULACIONES     PIC 9(6) COMP VALUE 10000.
007000     05 WS-BANCA-INICIAL-BB   PIC 9(7) COMP VALUE 5000.
007100     05 WS-BANCA-ACTUAL-BB    PIC 9(7) COMP VALUE 5000.
007200     05 WS-TOLERANCIA-RIESGO  PIC 9V9(4) VALUE 0.0500.
007300     05 FILLER                PIC X(04).
007400
007500 01 WS-TABLA-HORIZONTES.
007600     05 WS-HORIZONTE-HANDS OCCURS 5 TIMES PIC 9(5) COMP.
007700 01 WS-HORIZONTES-FLAT REDEFINES WS-TABLA-HORIZONTES.
007800     05 FILLER                PIC X(10).
007900
008000 01 WS-TABLA-UMBRALES-DD.
008100     05 WS-UMBRAL-DD-BB OCCURS 4 TIMES PIC 9(2) COMP.
008200 01 WS-UMBRALES-DD-FLAT REDEFINES WS-TABLA-UMBRALES-DD.
008300     05 FILLER                PIC X(04).
008400
008500 01 WS-PASO-ACTUAL            PIC 9(2) COMP VALUE ZERO.
008600 01 WS-MSG-PASO               PIC X(40).
008700
008800 PROCEDURE DIVISION.
008900 PKR00-INICIO.
009000* CARGAMOS LA FECHA DE EJECUCION Y LAS CONSTANTES DEL ESTUDIO
009100* ANTES DE ENCADENAR LAS ETAPAS.
009200     MOVE FUNCTION CURRENT-DATE TO WS-CAMPOS-FECHA.
009300
009400     MOVE 500   TO WS-HORIZONTE-HANDS (1).
009500     MOVE 1000  TO WS-HORIZONTE-HANDS (2).
009600     MOVE 2500  TO WS-HORIZONTE-HANDS (3).
009700     MOVE 5000  TO WS-HORIZONTE-HANDS (4).
009800     MOVE 10000 TO WS-HORIZONTE-HANDS (5).
009900
010000     MOVE 10    TO WS-UMBRAL-DD-BB (1).
010100     MOVE 20    TO WS-UMBRAL-DD-BB (2).
010200     MOVE 30    TO WS-UMBRAL-DD-BB (3).
010300     MOVE 50    TO WS-UMBRAL-DD-BB (4).
010400
010500     DISPLAY "PKR00 - ESTUDIO DE BANCA DE POKER - INICIO".
010600     DISPLAY "FECHA DE EJECUCION: " WS-FEC-AAAAMMDD.
010700
010800     PERFORM PKR00-PASO-CARGA    THRU PKR00-PASO-CARGA-EXIT.
010900     PERFORM PKR00-PASO-ENRIQ    THRU PKR00-PASO-ENRIQ-EXIT.
011000     PERFORM PKR00-PASO-ESTIMA   THRU PKR00-PASO-ESTIMA-EXIT.
011100     PERFORM PKR00-PASO-SIMULA   THRU PKR00-PASO-SIMULA-EXIT.
011200     PERFORM PKR00-PASO-RECOMIEN THRU PKR00-PASO-RECOMIEN-EXIT.
011300
011400     DISPLAY "PKR00 - ESTUDIO DE BANCA DE POKER - FIN".
011500     GO TO PKR00-FIN.
011600
011700 PKR00-PASO-CARGA.
011800     MOVE "PASO 1 - CARGA Y VALIDACION (PKR01)" TO WS-MSG-PASO.
011900     DISPLAY WS-MSG-PASO.
012000     CALL "PKR01".
012100 PKR00-PASO-CARGA-EXIT.
012200     EXIT.
012300
012400 PKR00-PASO-ENRIQ.
012500     MOVE "PASO 2 - ENRIQUECIMIENTO (PKR02)" TO WS-MSG-PASO.
012600     DISPLAY WS-MSG-PASO.
012700     CALL "PKR02".
012800 PKR00-PASO-ENRIQ-EXIT.
012900     EXIT.
013000
013100 PKR00-PASO-ESTIMA.
013200     MOVE "PASO 3 - ESTIMACION POR CIEGA (PKR03)" TO WS-MSG-PASO.
013300     DISPLAY WS-MSG-PASO.
013400     CALL "PKR03".
013500 PKR00-PASO-ESTIMA-EXIT.
013600     EXIT.
013700
013800 PKR00-PASO-SIMULA.
013900     MOVE "PASO 4 - SIMULACION MONTE CARLO (PKR04)" TO
014000         WS-MSG-PASO.
014100     DISPLAY WS-MSG-PASO.
014200     CALL "PKR04" USING WS-N-SIMULACIONES WS-BANCA-INICIAL-BB.
014300 PKR00-PASO-SIMULA-EXIT.
014400     EXIT.
014500
014600 PKR00-PASO-RECOMIEN.
014700     MOVE "PASO 5 - RECOMENDACION Y MEMO (PKR05)" TO WS-MSG-PASO.
014800     DISPLAY WS-MSG-PASO.
014900     CALL "PKR05" USING WS-BANCA-ACTUAL-BB WS-TOLERANCIA-RIESGO
014950         WS-N-SIMULACIONES.
015000 PKR00-PASO-RECOMIEN-EXIT.
015100     EXIT.
015200
015300 PKR00-FIN.
015400     STOP RUN.
