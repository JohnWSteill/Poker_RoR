000100***************************************************************
000200* PKR01 - CARGA Y VALIDACION DE SESIONES DE POKER.            *
000300*                                                              *
000400* LEE EL FICHERO DE SESIONES EN BRUTO (RAW-SESSIONS), ACUMULA  *
000500* TOTALES Y CUENTA SESIONES POR CIEGA, COMPRUEBA LOS DATOS DE  *
000600* CADA REGISTRO Y EMITE EL INFORME DE VALIDACION POR CONSOLA.  *
000700* TODOS LOS REGISTROS PASAN AL SIGUIENTE PROCESO (PKR02) AUNQUE*
000800* SE HAYAN DETECTADO AVISOS; ESTE PROGRAMA NO RECHAZA DATOS.   *
000900*                                                              *
001000* HISTORIAL DE MODIFICACIONES                                 *
001100* ------------------------------------------------------------*
001200* 14/03/89 JGR ALTA INICIAL. VALIDACION DE HORAS, BUY-INS Y    *
001300*              CASH-OUTS; CONTEO POR CIEGA EN TABLA DE 20.     *
001400* 19/05/90 JGR SE AMPLIA LA TABLA DE CIEGAS DE 10 A 20         *
001500*              ENTRADAS (PETICION DEL DESK, RG-0031).         *
001600* 17/11/98 ASR REVISION Y2K. LA COMPARACION DE FECHA MINIMA/   *
001700*              MAXIMA ES ALFABETICA SOBRE AAAA-MM-DD; NO HAY   *
001800*              RIESGO DE CORTE DE SIGLO EN ESTE PROGRAMA.      *
001900* 12/06/01 LPM SE UNIFICA EL TEXTO DE LOS TRES AVISOS DE       *
002000*              VALIDACION CON EL INFORME DE PKR05 (OP-2001-07).*
002100* 08/10/03 LPM REVISION GENERAL PARA EL MANUAL DE OPERACION    *
002200*              (OP-2003-11). SIN CAMBIOS DE LOGICA.            *
002300***************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID. PKR01.
002600 AUTHOR. J GARCIA RUIZ.
002700 INSTALLATION. UNIZARBANK CPD - DESK DE ANALISIS DE RIESGO.
002800 DATE-WRITTEN. 03/14/1989.
002900 DATE-COMPILED.
003000 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT F-SESIONES ASSIGN TO RAWSESS
004000     ORGANIZATION IS LINE SEQUENTIAL
004100     FILE STATUS IS FSR.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD F-SESIONES
004600     LABEL RECORD STANDARD.
004700 01 SESION-REG.
004800     02 SESS-DATE              PIC X(10).
004900     02 SESS-ROOM              PIC X(12).
005000     02 SESS-STAKE-TEXT        PIC X(08).
005100     02 SESS-BUYINS-USD        PIC 9(05)V99.
005200     02 SESS-CASHOUTS-USD      PIC 9(05)V99.
005300     02 SESS-HOURS-PLAYED      PIC 9(02)V9.
005400     02 SESS-STRADDLE-EXP      PIC X(09).
005500     02 SESS-BOMBPOTS-COUNT    PIC 9(03).
005600     02 SESS-STANDUP-MINUTES   PIC 9(03).
005700     02 SESS-BOUNTY-FLAG       PIC X(01).
005800     02 SESS-DEPTH-CLASS       PIC X(02).
005900     02 SESS-NOTES             PIC X(30).
006000     02 FILLER                 PIC X(05).
006100
006200 WORKING-STORAGE SECTION.
006300 77 FSR                        PIC X(02).
006400
006500* FECHA DE EJECUCION, MISMO GRUPO EN TODOS LOS PROGRAMAS DE LA
006600* CADENA (FUNCTION CURRENT-DATE DEVUELVE 21 POSICIONES).
006700 01 WS-CAMPOS-FECHA.
006800     05 WS-FECHA.
006900         10 WS-ANO            PIC 9(4).
007000         10 WS-MES            PIC 9(2).
007100         10 WS-DIA            PIC 9(2).
007200     05 WS-HORA.
007300         10 WS-HORAS          PIC 9(2).
007400         10 WS-MINUTOS        PIC 9(2).
007500         10 WS-SEGUNDOS       PIC 9(2).
007600         10 WS-MILISEGUNDOS   PIC 9(2).
007700     05 WS-DIF-GMT            PIC S9(4).
007800 01 WS-FECHA-NUMERICA REDEFINES WS-CAMPOS-FECHA.
007900     05 WS-FEC-AAAAMMDD       PIC 9(8).
008000     05 FILLER                PIC X(13).
008100
008200 01 WS-CONTADORES.
008300     05 WS-TOTAL-SESIONES     PIC 9(5) COMP VALUE ZERO.
008400     05 WS-N-CIEGAS           PIC 9(2) COMP VALUE ZERO.
008500     05 WS-IDX-CIEGA          PIC 9(2) COMP VALUE ZERO.
008600     05 WS-IDX-IMPRESION      PIC 9(2) COMP VALUE ZERO.
008700     05 FILLER                PIC X(02).
008800
008900 01 WS-ACUMULADORES.
009000     05 WS-FECHA-MINIMA       PIC X(10) VALUE "9999-99-99".
009100     05 WS-FECHA-MAXIMA       PIC X(10) VALUE "0000-00-00".
009200     05 WS-TOTAL-HORAS        PIC 9(7)V9 VALUE ZERO.
009300     05 WS-TOTAL-NETO         PIC S9(7)V99 VALUE ZERO.
009400     05 FILLER                PIC X(05).
009500
009600* GRUPO DE TRABAJO PARA IMPRIMIR EL TOTAL NETO CON DOS DECIMALES
009700* SEPARADOS, AL ESTILO DE LOS IMPORTES ENT/DEC DE LOS PROGRAMAS
009800* DE CAJERO.
009900 01 WS-NETO-IMPRESION.
010000     05 WS-NETO-ENT           PIC S9(7).
010100     05 WS-NETO-DEC           PIC 9(2).
010150     05 FILLER                 PIC X(02).
010200 01 WS-NETO-IMPRESION-R REDEFINES WS-NETO-IMPRESION.
010300     05 WS-NETO-COMBO         PIC S9(7)V99.
010350     05 FILLER                 PIC X(02).
010400
010500 01 WS-TABLA-CIEGAS.
010600     05 WS-CIEGA-ENTRADA OCCURS 20 TIMES.
010700         10 WS-CIEGA-TEXTO    PIC X(08).
010800         10 WS-CIEGA-CUENTA   PIC 9(05) COMP.
010900 01 WS-TABLA-CIEGAS-BLANCO REDEFINES WS-TABLA-CIEGAS.
011000     05 FILLER                PIC X(260).
011100
011200 01 WS-AVISOS.
011300     05 WS-SW-HORAS           PIC X(01) VALUE "N".
011400         88 WS-AVISO-HORAS        VALUE "S".
011500     05 WS-SW-CASHOUT         PIC X(01) VALUE "N".
011600         88 WS-AVISO-CASHOUT      VALUE "S".
011700     05 WS-SW-BUYIN           PIC X(01) VALUE "N".
011800         88 WS-AVISO-BUYIN        VALUE "S".
011900     05 FILLER                PIC X(04).
012000
012100 PROCEDURE DIVISION.
012200 PKR01-INICIO.
012300     MOVE FUNCTION CURRENT-DATE TO WS-CAMPOS-FECHA.
012400     OPEN INPUT F-SESIONES.
012500     IF FSR NOT = "00"
012600         DISPLAY "PKR01 - ERROR AL ABRIR RAWSESS, FSR=" FSR
012700         GO TO PKR01-FIN.
012800
012900     PERFORM PKR01-LEER-UN-REGISTRO THRU PKR01-LEER-UN-REGISTRO-EXIT
013000         UNTIL FSR = "10".
013100
013200     CLOSE F-SESIONES.
013300     PERFORM PKR01-IMPRIMIR-INFORME THRU PKR01-IMPRIMIR-INFORME-EXIT.
013400     GO TO PKR01-FIN.
013500
013600 PKR01-LEER-UN-REGISTRO.
013700     READ F-SESIONES
013800         AT END MOVE "10" TO FSR
013900         NOT AT END PERFORM PKR01-PROCESAR-REGISTRO THRU
014000             PKR01-PROCESAR-REGISTRO-EXIT.
014100 PKR01-LEER-UN-REGISTRO-EXIT.
014200     EXIT.
014300
014400 PKR01-PROCESAR-REGISTRO.
014500     ADD 1 TO WS-TOTAL-SESIONES.
014600
014700     IF SESS-DATE < WS-FECHA-MINIMA
014800         MOVE SESS-DATE TO WS-FECHA-MINIMA.
014900     IF SESS-DATE > WS-FECHA-MAXIMA
015000         MOVE SESS-DATE TO WS-FECHA-MAXIMA.
015100
015200     ADD SESS-HOURS-PLAYED TO WS-TOTAL-HORAS.
015300     ADD SESS-CASHOUTS-USD TO WS-TOTAL-NETO.
015400     SUBTRACT SESS-BUYINS-USD FROM WS-TOTAL-NETO.
015500
015600     PERFORM PKR01-BUSCAR-O-ANADIR-CIEGA THRU
015700         PKR01-BUSCAR-O-ANADIR-CIEGA-EXIT.
015800
015900     IF SESS-HOURS-PLAYED NOT > ZERO
016000         SET WS-AVISO-HORAS TO TRUE.
016100     IF SESS-CASHOUTS-USD < ZERO
016200         SET WS-AVISO-CASHOUT TO TRUE.
016300     IF SESS-BUYINS-USD NOT > ZERO
016400         SET WS-AVISO-BUYIN TO TRUE.
016500 PKR01-PROCESAR-REGISTRO-EXIT.
016600     EXIT.
016700
016800 PKR01-BUSCAR-O-ANADIR-CIEGA.
016900     MOVE ZERO TO WS-IDX-CIEGA.
017000 PKR01-BUSCAR-CIEGA-LOOP.
017100     ADD 1 TO WS-IDX-CIEGA.
017200     IF WS-IDX-CIEGA > WS-N-CIEGAS
017300         IF WS-N-CIEGAS < 20
017400             ADD 1 TO WS-N-CIEGAS
017500             MOVE SESS-STAKE-TEXT TO
017600                 WS-CIEGA-TEXTO (WS-N-CIEGAS)
017700             MOVE 1 TO WS-CIEGA-CUENTA (WS-N-CIEGAS)
017800         END-IF
017900         GO TO PKR01-BUSCAR-O-ANADIR-CIEGA-EXIT.
018000     IF WS-CIEGA-TEXTO (WS-IDX-CIEGA) = SESS-STAKE-TEXT
018100         ADD 1 TO WS-CIEGA-CUENTA (WS-IDX-CIEGA)
018200         GO TO PKR01-BUSCAR-O-ANADIR-CIEGA-EXIT.
018300     GO TO PKR01-BUSCAR-CIEGA-LOOP.
018400 PKR01-BUSCAR-O-ANADIR-CIEGA-EXIT.
018500     EXIT.
018600
018700 PKR01-IMPRIMIR-INFORME.
018800     MOVE WS-TOTAL-NETO TO WS-NETO-COMBO.
018900     DISPLAY " ".
019000     DISPLAY "===== INFORME DE VALIDACION DE SESIONES (PKR01) =====".
019100     DISPLAY "TOTAL DE SESIONES .......: " WS-TOTAL-SESIONES.
019200     DISPLAY "RANGO DE FECHAS ..........: " WS-FECHA-MINIMA
019300         " A " WS-FECHA-MAXIMA.
019400     DISPLAY "TOTAL DE HORAS JUGADAS ...: " WS-TOTAL-HORAS.
019500     DISPLAY "RESULTADO NETO TOTAL USD .: " WS-NETO-ENT "."
019600         WS-NETO-DEC.
019700     DISPLAY "DISTRIBUCION POR CIEGA:".
019800     PERFORM PKR01-IMPRIMIR-UNA-CIEGA THRU
019900         PKR01-IMPRIMIR-UNA-CIEGA-EXIT WS-N-CIEGAS TIMES.
020000
020100     IF WS-AVISO-HORAS
020200         DISPLAY "AVISO: Invalid hours_played values found".
020300     IF WS-AVISO-CASHOUT
020400         DISPLAY "AVISO: Negative cashout values found".
020500     IF WS-AVISO-BUYIN
020600         DISPLAY "AVISO: Invalid buyin values found".
020700 PKR01-IMPRIMIR-INFORME-EXIT.
020800     EXIT.
020900
021000 PKR01-IMPRIMIR-UNA-CIEGA.
021100     ADD 1 TO WS-IDX-IMPRESION.
021200     DISPLAY "   CIEGA " WS-CIEGA-TEXTO (WS-IDX-IMPRESION)
021300         " ... " WS-CIEGA-CUENTA (WS-IDX-IMPRESION) " SESIONES".
021400 PKR01-IMPRIMIR-UNA-CIEGA-EXIT.
021500     EXIT.
021600
021700 PKR01-FIN.
021800     EXIT PROGRAM.
