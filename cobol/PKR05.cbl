000100***************************************************************
000200* PKR05 - CLASIFICACION Y MEMO DE DECISION DE BANCA.            *
000300*                                                                *
000400* CLASIFICA CADA CIEGA A PARTIR DE SUS METRICAS DE SIMULACION   *
000500* (HORIZONTE DE 10.000 MANOS) Y DE LA BANCA ACTUAL DEL JUGADOR,  *
000600* ESCRIBE EL FICHERO DE RECOMENDACIONES ORDENADO POR RIESGO DE   *
000700* RUINA ASCENDENTE E IMPRIME EL MEMO DE DECISION DE UNA PAGINA.  *
000800* VUELVE A LEER EL FICHERO DE SESIONES EN BRUTO PARA SACAR LOS   *
000900* TOTALES DE CALIDAD DE DATOS QUE VAN EN EL MEMO.                *
001000*                                                                *
001100* HISTORIAL DE MODIFICACIONES                                   *
001200* -------------------------------------------------------------- *
001300* 22/01/91 MRZ ALTA INICIAL. CLASIFICACION EN 4 NIVELES Y MEMO  *
001400*              DE DECISION IMPRESO A 132 COLUMNAS.              *
001500* 02/09/91 MRZ SE ANADE LA ANULACION POR BANCA INSUFICIENTE      *
001600*              (UNDERFUNDED), QUE PREVALECE SOBRE LAS DEMAS.     *
001700* 14/01/94 MRZ SE ORDENA EL FICHERO DE SALIDA POR RIESGO DE      *
001800*              RUINA ASCENDENTE (PETICION DEL DESK).             *
001900* 17/11/98 ASR REVISION Y2K. EL RANGO DE FECHAS DE LA SECCION DE*
002000*              CALIDAD DE DATOS ES TEXTO AAAA-MM-DD; SIN RIESGO  *
002100*              DE CORTE DE SIGLO.                                *
002200* 30/03/99 ASR PRUEBAS DE PASO DE SIGLO. SIN INCIDENCIAS.        *
002300* 12/06/01 LPM EL NUMERO DE SIMULACIONES SE RECIBE POR LINKAGE   *
002400*              PARA LA SECCION DE PARAMETROS DE RIESGO DEL MEMO  *
002500*              (OP-2001-07).                                     *
002600* 08/10/03 LPM REVISION GENERAL PARA EL MANUAL DE OPERACION      *
002700*              (OP-2003-11). SIN CAMBIOS DE LOGICA.              *
002800***************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID. PKR05.
003100 AUTHOR. M RUIZ ZAPATA.
003200 INSTALLATION. UNIZARBANK CPD - DESK DE ANALISIS DE RIESGO.
003300 DATE-WRITTEN. 01/22/1991.
003400 DATE-COMPILED.
003500 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT F-SIMULACIONES ASSIGN TO SIMRES
004500     ORGANIZATION IS LINE SEQUENTIAL
004600     FILE STATUS IS FSI.
004700
004800     SELECT F-SESIONES ASSIGN TO RAWSESS
004900     ORGANIZATION IS LINE SEQUENTIAL
005000     FILE STATUS IS FSR.
005100
005200     SELECT F-RECOMENDACIONES ASSIGN TO RECOMND
005300     ORGANIZATION IS LINE SEQUENTIAL
005400     FILE STATUS IS FSC.
005500
005600     SELECT F-MEMO ASSIGN TO DECMEMO
005700     ORGANIZATION IS LINE SEQUENTIAL
005800     FILE STATUS IS FSD.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD F-SIMULACIONES
006300     LABEL RECORD STANDARD.
006400 01 SIMULACION-REG.
006500     02 SIM-STAKE-TEXT          PIC X(08).
006600     02 SIM-MU                  PIC S9(02)V9(6).
006700     02 SIM-SIGMA               PIC 9(02)V9(6).
006800     02 SIM-HORIZON-HANDS       PIC 9(05).
006900     02 SIM-RISK-OF-RUIN        PIC 9V9(4).
007000     02 SIM-FINAL-MEAN          PIC S9(07)V99.
007100     02 SIM-FINAL-STD           PIC 9(07)V99.
007200     02 SIM-FINAL-P10           PIC S9(07)V99.
007300     02 SIM-FINAL-P90           PIC S9(07)V99.
007400     02 SIM-DD-PROB OCCURS 4 TIMES PIC 9V9(4).
007500     02 FILLER                  PIC X(08).
007600
007700 FD F-SESIONES
007800     LABEL RECORD STANDARD.
007900 01 SESION-REG.
008000     02 SESS-DATE              PIC X(10).
008100     02 SESS-ROOM              PIC X(12).
008200     02 SESS-STAKE-TEXT        PIC X(08).
008300     02 SESS-BUYINS-USD        PIC 9(05)V99.
008400     02 SESS-CASHOUTS-USD      PIC 9(05)V99.
008500     02 SESS-HOURS-PLAYED      PIC 9(02)V9.
008600     02 SESS-STRADDLE-EXP      PIC X(09).
008700     02 SESS-BOMBPOTS-COUNT    PIC 9(03).
008800     02 SESS-STANDUP-MINUTES   PIC 9(03).
008900     02 SESS-BOUNTY-FLAG       PIC X(01).
009000     02 SESS-DEPTH-CLASS       PIC X(02).
009100     02 SESS-NOTES             PIC X(30).
009200     02 FILLER                 PIC X(05).
009300
009400 FD F-RECOMENDACIONES
009500     LABEL RECORD STANDARD.
009600 01 RECOMENDACION-REG.
009700     02 REC-STAKE-TEXT          PIC X(08).
009800     02 REC-CODE                PIC X(15).
009900     02 REC-REASON              PIC X(60).
010000     02 REC-ROR-10K             PIC 9V9(4).
010100     02 REC-MU-BB-HAND          PIC S9(02)V9(6).
010200     02 REC-MIN-BANKROLL-BB     PIC 9(05).
010300     02 REC-BANKROLL-OK         PIC X(01).
010400     02 REC-EXPECTED-FINAL-BB   PIC S9(07)V99.
010500     02 FILLER                  PIC X(10).
010600
010700 FD F-MEMO
010800     LABEL RECORD STANDARD.
010900 01 LINEA-MEMO-REG.
011000     02 LINEA-MEMO              PIC X(132).
011050     02 FILLER                  PIC X(08).
011100
011200 WORKING-STORAGE SECTION.
011300 77 FSI                        PIC X(02).
011400 77 FSR                        PIC X(02).
011500 77 FSC                        PIC X(02).
011600 77 FSD                        PIC X(02).
011700
011800 01 WS-CAMPOS-FECHA.
011900     05 WS-FECHA.
012000         10 WS-ANO            PIC 9(4).
012100         10 WS-MES            PIC 9(2).
012200         10 WS-DIA            PIC 9(2).
012300     05 WS-HORA.
012400         10 WS-HORAS          PIC 9(2).
012500         10 WS-MINUTOS        PIC 9(2).
012600         10 WS-SEGUNDOS       PIC 9(2).
012700         10 WS-MILISEGUNDOS   PIC 9(2).
012800     05 WS-DIF-GMT            PIC S9(4).
012900 01 WS-FECHA-NUMERICA REDEFINES WS-CAMPOS-FECHA.
013000     05 WS-FEC-AAAAMMDD       PIC 9(8).
013100     05 FILLER                PIC X(13).
013200
013300 01 WS-PARAMETROS-RIESGO.
013400     05 WS-BANCA-ACTUAL-BB     PIC 9(07) COMP.
013500     05 WS-TOLERANCIA-RIESGO   PIC 9V9(4).
013600     05 WS-N-SIMULACIONES      PIC 9(06) COMP.
013700     05 WS-BANCA-MINIMA-GLOBAL PIC 9(05) COMP VALUE 2500.
013800     05 WS-HORIZONTE-MAYOR     PIC 9(05) COMP VALUE 10000.
013850     05 FILLER                  PIC X(04).
013900
014000 01 WS-CONTADORES.
014100     05 WS-N-CIEGAS            PIC 9(02) COMP VALUE ZERO.
014200     05 WS-IDX-CIEGA           PIC 9(02) COMP VALUE ZERO.
014300     05 WS-IDX-ORDEN           PIC 9(02) COMP VALUE ZERO.
014400     05 WS-IDX-IMPRESION       PIC 9(02) COMP VALUE ZERO.
014500     05 WS-PASADA              PIC 9(02) COMP VALUE ZERO.
014600     05 WS-POS                 PIC 9(02) COMP VALUE ZERO.
014700     05 FILLER                 PIC X(02).
014800
014900* TOTALES DE CALIDAD DE DATOS, RELEIDOS DEL FICHERO DE SESIONES
015000* EN BRUTO PARA LA SECCION 6 DEL MEMO.
015100 01 WS-CALIDAD-DATOS.
015200     05 WS-TOTAL-SESIONES      PIC 9(05) COMP VALUE ZERO.
015300     05 WS-TOTAL-HORAS         PIC 9(07)V9 VALUE ZERO.
015400     05 WS-TOTAL-NETO          PIC S9(07)V99 VALUE ZERO.
015500     05 WS-FECHA-MINIMA        PIC X(10) VALUE "9999-99-99".
015600     05 WS-FECHA-MAXIMA        PIC X(10) VALUE "0000-00-00".
015700 01 WS-CALIDAD-DATOS-R REDEFINES WS-CALIDAD-DATOS.
015800     05 FILLER                 PIC X(31).
015900
016000* TABLA DE TRABAJO CON LAS CLASIFICACIONES POR CIEGA.
016100 01 WS-TABLA-RECOM.
016200     05 WS-REC-ENTRADA OCCURS 20 TIMES.
016300         10 WS-REC-STAKE           PIC X(08).
016400         10 WS-REC-ROR             PIC 9V9(4).
016500         10 WS-REC-MU              PIC S9(02)V9(6).
016600         10 WS-REC-FINAL-MEAN      PIC S9(07)V99.
016700         10 WS-REC-COD             PIC X(15).
016800         10 WS-REC-REASON-TXT      PIC X(60).
016900         10 WS-REC-MIN-BR          PIC 9(05).
017000         10 WS-REC-BR-OK           PIC X(01).
017100 01 WS-TABLA-RECOM-R REDEFINES WS-TABLA-RECOM.
017200     05 FILLER                 PIC X(1880).
017300
017400 01 WS-REC-TEMP.
017500     05 WS-TMP-STAKE           PIC X(08).
017600     05 WS-TMP-ROR             PIC 9V9(4).
017700     05 WS-TMP-MU              PIC S9(02)V9(6).
017800     05 WS-TMP-FINAL-MEAN      PIC S9(07)V99.
017900     05 WS-TMP-COD             PIC X(15).
018000     05 WS-TMP-REASON-TXT      PIC X(60).
018100     05 WS-TMP-MIN-BR          PIC 9(05).
018200     05 WS-TMP-BR-OK           PIC X(01).
018250     05 FILLER                  PIC X(04).
018300
018400* CAMPOS EDITADOS USADOS PARA REDACTAR LA RAZON DE CADA
018500* CLASIFICACION Y LAS LINEAS DEL MEMO.
018600 01 WS-EDICION.
018700     05 WS-ROR-PCT-ED          PIC ZZ9.9.
018800     05 WS-MU-ED               PIC -9.9999.
018900     05 WS-BANCA-ED            PIC ZZZZ9.
019000     05 WS-NETO-ENT            PIC -9(6).
019100     05 WS-NETO-DEC            PIC 9(2).
019200 01 WS-EDICION-R REDEFINES WS-EDICION.
019300     05 FILLER                 PIC X(24).
019400
019500 01 WS-FLAGS.
019600     05 WS-HAY-RECOMENDADO     PIC X(01) VALUE "N".
019700         88 WS-EXISTE-RECOMENDADO VALUE "S".
019800     05 WS-IDX-PRIMARIA        PIC 9(02) COMP VALUE ZERO.
019850     05 FILLER                  PIC X(02).
019900
020000 LINKAGE SECTION.
020100 01 LK-BANCA-ACTUAL-BB         PIC 9(07) COMP.
020200 01 LK-TOLERANCIA-RIESGO       PIC 9V9(4).
020300 01 LK-N-SIMULACIONES          PIC 9(06) COMP.
020400
020500 PROCEDURE DIVISION USING LK-BANCA-ACTUAL-BB LK-TOLERANCIA-RIESGO
020600     LK-N-SIMULACIONES.
020700 PKR05-INICIO.
020800     MOVE FUNCTION CURRENT-DATE TO WS-CAMPOS-FECHA.
020900     MOVE LK-BANCA-ACTUAL-BB TO WS-BANCA-ACTUAL-BB.
021000     MOVE LK-TOLERANCIA-RIESGO TO WS-TOLERANCIA-RIESGO.
021100     MOVE LK-N-SIMULACIONES TO WS-N-SIMULACIONES.
021200
021300     PERFORM PKR05-CARGAR-CALIDAD-DATOS THRU
021400         PKR05-CARGAR-CALIDAD-DATOS-EXIT.
021500     PERFORM PKR05-CARGAR-Y-CLASIFICAR THRU
021600         PKR05-CARGAR-Y-CLASIFICAR-EXIT.
021700     PERFORM PKR05-ORDENAR-POR-ROR THRU
021800         PKR05-ORDENAR-POR-ROR-EXIT.
021900     PERFORM PKR05-ESCRIBIR-RECOMENDACIONES THRU
022000         PKR05-ESCRIBIR-RECOMENDACIONES-EXIT.
022100     PERFORM PKR05-IMPRIMIR-MEMO THRU PKR05-IMPRIMIR-MEMO-EXIT.
022200     GO TO PKR05-FIN.
022300
022400* RELECTURA DE RAWSESS PARA LA SECCION DE CALIDAD DE DATOS.
022500 PKR05-CARGAR-CALIDAD-DATOS.
022600     OPEN INPUT F-SESIONES.
022700     IF FSR NOT = "00"
022800         DISPLAY "PKR05 - ERROR AL ABRIR RAWSESS, FSR=" FSR
022900         GO TO PKR05-CARGAR-CALIDAD-DATOS-EXIT.
023000
023100     PERFORM PKR05-LEER-UNA-SESION THRU PKR05-LEER-UNA-SESION-EXIT
023200         UNTIL FSR = "10".
023300     CLOSE F-SESIONES.
023400 PKR05-CARGAR-CALIDAD-DATOS-EXIT.
023500     EXIT.
023600
023700 PKR05-LEER-UNA-SESION.
023800     READ F-SESIONES
023900         AT END MOVE "10" TO FSR
024000         NOT AT END
024100             ADD 1 TO WS-TOTAL-SESIONES
024200             ADD SESS-HOURS-PLAYED TO WS-TOTAL-HORAS
024300             ADD SESS-CASHOUTS-USD TO WS-TOTAL-NETO
024400             SUBTRACT SESS-BUYINS-USD FROM WS-TOTAL-NETO
024500             IF SESS-DATE < WS-FECHA-MINIMA
024600                 MOVE SESS-DATE TO WS-FECHA-MINIMA
024700             END-IF
024800             IF SESS-DATE > WS-FECHA-MAXIMA
024900                 MOVE SESS-DATE TO WS-FECHA-MAXIMA
025000             END-IF.
025100 PKR05-LEER-UNA-SESION-EXIT.
025200     EXIT.
025300
025400* REGLA B13 - CLASIFICACION POR CIEGA (HORIZONTE DE 10.000
025500* MANOS UNICAMENTE).
025600 PKR05-CARGAR-Y-CLASIFICAR.
025700     OPEN INPUT F-SIMULACIONES.
025800     IF FSI NOT = "00"
025900         DISPLAY "PKR05 - ERROR AL ABRIR SIMRES, FSI=" FSI
026000         GO TO PKR05-CARGAR-Y-CLASIFICAR-EXIT.
026100
026200     PERFORM PKR05-LEER-UNA-SIMULACION THRU
026300         PKR05-LEER-UNA-SIMULACION-EXIT UNTIL FSI = "10".
026400     CLOSE F-SIMULACIONES.
026500 PKR05-CARGAR-Y-CLASIFICAR-EXIT.
026600     EXIT.
026700
026800 PKR05-LEER-UNA-SIMULACION.
026900     READ F-SIMULACIONES
027000         AT END MOVE "10" TO FSI
027100         NOT AT END
027200             IF SIM-HORIZON-HANDS = 10000
027300                 PERFORM PKR05-CLASIFICAR-CIEGA THRU
027400                     PKR05-CLASIFICAR-CIEGA-EXIT
027500             END-IF.
027600 PKR05-LEER-UNA-SIMULACION-EXIT.
027700     EXIT.
027800
027900 PKR05-CLASIFICAR-CIEGA.
028000     ADD 1 TO WS-N-CIEGAS.
028100     MOVE WS-N-CIEGAS TO WS-IDX-CIEGA.
028200     MOVE SIM-STAKE-TEXT TO WS-REC-STAKE (WS-IDX-CIEGA).
028300     MOVE SIM-RISK-OF-RUIN TO WS-REC-ROR (WS-IDX-CIEGA).
028400     MOVE SIM-MU TO WS-REC-MU (WS-IDX-CIEGA).
028500     MOVE SIM-FINAL-MEAN TO WS-REC-FINAL-MEAN (WS-IDX-CIEGA).
028600     MOVE WS-BANCA-MINIMA-GLOBAL TO WS-REC-MIN-BR (WS-IDX-CIEGA).
028700
028800     COMPUTE WS-ROR-PCT-ED ROUNDED = SIM-RISK-OF-RUIN * 100.
028900     MOVE SIM-MU TO WS-MU-ED.
029000     MOVE WS-BANCA-ACTUAL-BB TO WS-BANCA-ED.
029100
029200     IF SIM-RISK-OF-RUIN NOT > WS-TOLERANCIA-RIESGO AND
029300         WS-BANCA-ACTUAL-BB NOT < WS-BANCA-MINIMA-GLOBAL
029400         IF SIM-MU > ZERO
029500             MOVE "RECOMMENDED" TO WS-REC-COD (WS-IDX-CIEGA)
029600             STRING "Low risk (" WS-ROR-PCT-ED "%), positive "
029700                 "expectation (+" WS-MU-ED " BB/hand)"
029800                 DELIMITED BY SIZE
029900                 INTO WS-REC-REASON-TXT (WS-IDX-CIEGA)
030000         ELSE
030100             MOVE "MARGINAL" TO WS-REC-COD (WS-IDX-CIEGA)
030200             STRING "Low risk but negative expectation ("
030300                 WS-MU-ED " BB/hand)"
030400                 DELIMITED BY SIZE
030500                 INTO WS-REC-REASON-TXT (WS-IDX-CIEGA)
030600         END-IF
030700     ELSE
030800         IF SIM-RISK-OF-RUIN NOT > (WS-TOLERANCIA-RIESGO * 2)
030900             MOVE "ACCEPTABLE" TO WS-REC-COD (WS-IDX-CIEGA)
031000             STRING "Moderate risk (" WS-ROR-PCT-ED
031100                 "%), monitor closely" DELIMITED BY SIZE
031200                 INTO WS-REC-REASON-TXT (WS-IDX-CIEGA)
031300         ELSE
031400             MOVE "NOT RECOMMENDED" TO WS-REC-COD (WS-IDX-CIEGA)
031500             STRING "High risk of ruin (" WS-ROR-PCT-ED "%)"
031600                 DELIMITED BY SIZE
031700                 INTO WS-REC-REASON-TXT (WS-IDX-CIEGA)
031800         END-IF
031900     END-IF.
032000
032100     IF WS-BANCA-ACTUAL-BB < WS-BANCA-MINIMA-GLOBAL
032200         MOVE "N" TO WS-REC-BR-OK (WS-IDX-CIEGA)
032300         MOVE "UNDERFUNDED" TO WS-REC-COD (WS-IDX-CIEGA)
032400         STRING "Insufficient bankroll (need 2500BB, have "
032500             WS-BANCA-ED "BB)" DELIMITED BY SIZE
032600             INTO WS-REC-REASON-TXT (WS-IDX-CIEGA)
032700     ELSE
032800         MOVE "Y" TO WS-REC-BR-OK (WS-IDX-CIEGA).
032900 PKR05-CLASIFICAR-CIEGA-EXIT.
033000     EXIT.
033100
033200* ORDENACION ASCENDENTE POR RIESGO DE RUINA (METODO BURBUJA,
033300* INTERCAMBIO DE GRUPO COMPLETO A TRAVES DE WS-REC-TEMP).
033400 PKR05-ORDENAR-POR-ROR.
033500     PERFORM PKR05-PASADA-BURBUJA THRU PKR05-PASADA-BURBUJA-EXIT
033600         VARYING WS-PASADA FROM 1 BY 1 UNTIL WS-PASADA > WS-N-CIEGAS.
033700 PKR05-ORDENAR-POR-ROR-EXIT.
033800     EXIT.
033900
034000 PKR05-PASADA-BURBUJA.
034100     PERFORM PKR05-COMPARAR-VECINOS THRU
034200         PKR05-COMPARAR-VECINOS-EXIT
034300         VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > WS-N-CIEGAS - 1.
034400 PKR05-PASADA-BURBUJA-EXIT.
034500     EXIT.
034600
034700 PKR05-COMPARAR-VECINOS.
034800     IF WS-REC-ROR (WS-POS) > WS-REC-ROR (WS-POS + 1)
034900         MOVE WS-REC-ENTRADA (WS-POS) TO WS-REC-TEMP
035000         MOVE WS-REC-ENTRADA (WS-POS + 1) TO
035100             WS-REC-ENTRADA (WS-POS)
035200         MOVE WS-REC-TEMP TO WS-REC-ENTRADA (WS-POS + 1).
035300 PKR05-COMPARAR-VECINOS-EXIT.
035400     EXIT.
035500
035600 PKR05-ESCRIBIR-RECOMENDACIONES.
035700     OPEN OUTPUT F-RECOMENDACIONES.
035800     MOVE ZERO TO WS-IDX-ORDEN.
035900     PERFORM PKR05-ESCRIBIR-UNA-RECOM THRU
036000         PKR05-ESCRIBIR-UNA-RECOM-EXIT WS-N-CIEGAS TIMES.
036100     CLOSE F-RECOMENDACIONES.
036200 PKR05-ESCRIBIR-RECOMENDACIONES-EXIT.
036300     EXIT.
036400
036500 PKR05-ESCRIBIR-UNA-RECOM.
036600     ADD 1 TO WS-IDX-ORDEN.
036700     MOVE WS-REC-STAKE (WS-IDX-ORDEN) TO REC-STAKE-TEXT.
036800     MOVE WS-REC-COD (WS-IDX-ORDEN) TO REC-CODE.
036900     MOVE WS-REC-REASON-TXT (WS-IDX-ORDEN) TO REC-REASON.
037000     MOVE WS-REC-ROR (WS-IDX-ORDEN) TO REC-ROR-10K.
037100     MOVE WS-REC-MU (WS-IDX-ORDEN) TO REC-MU-BB-HAND.
037200     MOVE WS-REC-MIN-BR (WS-IDX-ORDEN) TO REC-MIN-BANKROLL-BB.
037300     MOVE WS-REC-BR-OK (WS-IDX-ORDEN) TO REC-BANKROLL-OK.
037400     MOVE WS-REC-FINAL-MEAN (WS-IDX-ORDEN) TO
037500         REC-EXPECTED-FINAL-BB.
037600     WRITE RECOMENDACION-REG.
037700 PKR05-ESCRIBIR-UNA-RECOM-EXIT.
037800     EXIT.
037900
038000* MEMO DE DECISION DE UNA PAGINA (VER SECCION DE REPORTS).
038100 PKR05-IMPRIMIR-MEMO.
038200     OPEN OUTPUT F-MEMO.
038300
038400     MOVE SPACES TO LINEA-MEMO.
038500     STRING "POKER BANKROLL DECISION MEMO - " WS-FEC-AAAAMMDD
038600         " - CURRENT BANKROLL " WS-BANCA-ACTUAL-BB " BB"
038700         DELIMITED BY SIZE INTO LINEA-MEMO.
038800     WRITE LINEA-MEMO-REG.
038900     MOVE SPACES TO LINEA-MEMO.
039000     WRITE LINEA-MEMO-REG.
039100
039200     MOVE SPACES TO LINEA-MEMO.
039300     STRING "Based on " WS-TOTAL-SESIONES " sessions and "
039400         WS-TOTAL-HORAS " hours of data"
039500         DELIMITED BY SIZE INTO LINEA-MEMO.
039600     WRITE LINEA-MEMO-REG.
039700     MOVE SPACES TO LINEA-MEMO.
039800     WRITE LINEA-MEMO-REG.
039900
040000     PERFORM PKR05-BUSCAR-PRIMARIA THRU
040100         PKR05-BUSCAR-PRIMARIA-EXIT.
040200
040300     MOVE SPACES TO LINEA-MEMO.
040400     MOVE "PRIMARY RECOMMENDATION" TO LINEA-MEMO.
040500     WRITE LINEA-MEMO-REG.
040600
040700     IF WS-EXISTE-RECOMENDADO
040800         COMPUTE WS-ROR-PCT-ED ROUNDED =
040900             WS-REC-ROR (WS-IDX-PRIMARIA) * 100
041000         MOVE WS-REC-MU (WS-IDX-PRIMARIA) TO WS-MU-ED
041100         MOVE SPACES TO LINEA-MEMO
041200         STRING "  " WS-REC-STAKE (WS-IDX-PRIMARIA)
041300             " - ROR " WS-ROR-PCT-ED "% - "
041400             WS-MU-ED " BB/HAND - "
041500             WS-REC-REASON-TXT (WS-IDX-PRIMARIA)
041600             DELIMITED BY SIZE INTO LINEA-MEMO
041700         WRITE LINEA-MEMO-REG
041800     ELSE
041900         MOVE SPACES TO LINEA-MEMO
042000         MOVE "  NO STAKES CURRENTLY RECOMMENDED" TO LINEA-MEMO
042100         WRITE LINEA-MEMO-REG.
042200
042300     MOVE SPACES TO LINEA-MEMO.
042400     WRITE LINEA-MEMO-REG.
042500     MOVE SPACES TO LINEA-MEMO.
042600     MOVE "STAKE ANALYSIS" TO LINEA-MEMO.
042700     WRITE LINEA-MEMO-REG.
042800
042900     MOVE ZERO TO WS-IDX-IMPRESION.
043000     PERFORM PKR05-IMPRIMIR-UNA-CIEGA THRU
043100         PKR05-IMPRIMIR-UNA-CIEGA-EXIT WS-N-CIEGAS TIMES.
043200
043300     MOVE SPACES TO LINEA-MEMO.
043400     WRITE LINEA-MEMO-REG.
043500     MOVE SPACES TO LINEA-MEMO.
043600     STRING "RISK PARAMETERS - TOLERANCE " WS-TOLERANCIA-RIESGO
043700         " - SIMULATIONS " WS-N-SIMULACIONES
043800         " - LONGEST HORIZON " WS-HORIZONTE-MAYOR
043900         DELIMITED BY SIZE INTO LINEA-MEMO.
044000     WRITE LINEA-MEMO-REG.
044100
044200     MOVE SPACES TO LINEA-MEMO.
044300     WRITE LINEA-MEMO-REG.
044400     MOVE WS-TOTAL-NETO TO WS-NETO-ENT.
044500     MOVE SPACES TO LINEA-MEMO.
044600     STRING "DATA QUALITY - SESSIONS " WS-TOTAL-SESIONES
044700         " - DATES " WS-FECHA-MINIMA " TO " WS-FECHA-MAXIMA
044800         " - HOURS " WS-TOTAL-HORAS
044900         " - NET USD " WS-NETO-ENT
045000         DELIMITED BY SIZE INTO LINEA-MEMO.
045100     WRITE LINEA-MEMO-REG.
045200
045300     MOVE SPACES TO LINEA-MEMO.
045400     WRITE LINEA-MEMO-REG.
045500     MOVE SPACES TO LINEA-MEMO.
045600     MOVE "This memo is produced from historical session data "
045700         TO LINEA-MEMO.
045800     WRITE LINEA-MEMO-REG.
045900     MOVE SPACES TO LINEA-MEMO.
046000     MOVE "and a simulated random walk; it is not a guarantee "
046100         TO LINEA-MEMO.
046200     WRITE LINEA-MEMO-REG.
046300     MOVE SPACES TO LINEA-MEMO.
046400     MOVE "of future results. Play within your means."
046500         TO LINEA-MEMO.
046600     WRITE LINEA-MEMO-REG.
046700
046800     CLOSE F-MEMO.
046900 PKR05-IMPRIMIR-MEMO-EXIT.
047000     EXIT.
047100
047200 PKR05-BUSCAR-PRIMARIA.
047300     MOVE ZERO TO WS-IDX-IMPRESION.
047400 PKR05-BUSCAR-PRIMARIA-LOOP.
047500     ADD 1 TO WS-IDX-IMPRESION.
047600     IF WS-IDX-IMPRESION > WS-N-CIEGAS
047700         GO TO PKR05-BUSCAR-PRIMARIA-EXIT.
047800     IF WS-REC-COD (WS-IDX-IMPRESION) = "RECOMMENDED"
047900         SET WS-EXISTE-RECOMENDADO TO TRUE
048000         MOVE WS-IDX-IMPRESION TO WS-IDX-PRIMARIA
048100         GO TO PKR05-BUSCAR-PRIMARIA-EXIT.
048200     GO TO PKR05-BUSCAR-PRIMARIA-LOOP.
048300 PKR05-BUSCAR-PRIMARIA-EXIT.
048400     EXIT.
048500
048600 PKR05-IMPRIMIR-UNA-CIEGA.
048700     ADD 1 TO WS-IDX-IMPRESION.
048800     COMPUTE WS-ROR-PCT-ED ROUNDED =
048900         WS-REC-ROR (WS-IDX-IMPRESION) * 100.
049000     MOVE WS-REC-MU (WS-IDX-IMPRESION) TO WS-MU-ED.
049100     MOVE SPACES TO LINEA-MEMO.
049200     STRING "  " WS-REC-STAKE (WS-IDX-IMPRESION) " "
049300         WS-REC-COD (WS-IDX-IMPRESION) " ROR=" WS-ROR-PCT-ED
049400         "% MU=" WS-MU-ED " MIN-BR="
049500         WS-REC-MIN-BR (WS-IDX-IMPRESION) " - "
049600         WS-REC-REASON-TXT (WS-IDX-IMPRESION)
049700         DELIMITED BY SIZE INTO LINEA-MEMO.
049800     WRITE LINEA-MEMO-REG.
049900 PKR05-IMPRIMIR-UNA-CIEGA-EXIT.
050000     EXIT.
050100
050200 PKR05-FIN.
050300     EXIT PROGRAM.
